000100******************************************************************
000200* CASEWORK - TRIAGE CASE ACCUMULATOR RECORD                     *
000300* SHARED BY CANDMTCH (AS WS-CASE-TABLE ROW AND AS THE           *
000400* CASE-WORK-FILE FD RECORD) AND CASESAVE (AS THE                *
000500* CASE-WORK-FILE FD RECORD IT READS BACK IN)                    *
000600* ONE ROW PER SESSION - THIS IS THE IN-MEMORY "MASTER" ROW      *
000700* BUILT UP MESSAGE BY MESSAGE, NEVER RE-READ FROM DISK DURING   *
000800* THE CANDMTCH RUN - SEE DESIGN NOTES                           *
000900******************************************************************
001000* 09/23/09  JS  ORIG                                            *
001100* 02/11/10  RH  RQ4602 - ADDED CASE-LAST-BOT-KEY, WAS MISSING   *
001200*                       FROM FIRST CUT, CLARIFYING LOOP REPEATS *
001300* 11/19/98  MM  Y2K - NO DATE FIELDS EXCEPT CASE-STARTED-EPOCH- *
001400*                       MS, WHICH IS A MILLISECOND COUNTER, NOT *
001500*                       A CALENDAR DATE - REVIEWED, CLOSED      *
001600******************************************************************
001700     05  CASE-ID                     PIC X(36).
001800     05  CASE-SESSION-ID             PIC X(36).
001900     05  CASE-STARTED-EPOCH-MS       PIC 9(15).
002000     05  CASE-LOCKED                 PIC X(01).
002100         88  CASE-IS-LOCKED          VALUE "Y".
002200         88  CASE-NOT-LOCKED         VALUE "N".
002300     05  CASE-MODE                   PIC X(12).
002400         88  CASE-MODE-OPENING       VALUE "OPENING".
002500         88  CASE-MODE-CLARIFYING    VALUE "CLARIFYING".
002600         88  CASE-MODE-GATHER-SLOTS  VALUE "GATHER-SLOTS".
002700         88  CASE-MODE-COLLECT-MORE  VALUE "COLLECT-MORE".
002800         88  CASE-MODE-READY         VALUE "READY".
002900     05  CASE-LAST-BOT-KEY           PIC X(20).
003000     05  CASE-DURATION               PIC X(12).
003100     05  CASE-SEVERITY               PIC X(10).
003200     05  CASE-NOTES-COUNT            PIC 9(04).
003300     05  CASE-NOTE OCCURS 50 TIMES   PIC X(200).
003400     05  CASE-CAND-COUNT             PIC 9(02).
003500     05  CASE-CAND-TABLE OCCURS 20 TIMES.
003600         10  CASE-CAND-CODE          PIC X(20).
003700         10  CASE-CAND-CONF          PIC S9V9(4).
003800     05  FILLER                      PIC X(51).
