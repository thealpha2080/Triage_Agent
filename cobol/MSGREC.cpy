000100******************************************************************
000200* MSGREC - INTAKE MESSAGE TRANSACTION RECORD                    *
000300* ONE RECORD PER CHAT-TURN TRANSACTION READ BY CANDMTCH.        *
000400* FILE MAY CARRY MULTIPLE SESSIONS INTERLEAVED - MSG-SESSION-ID *
000500* IS THE ONLY KEY, THERE IS NO SORT/CONTROL-BREAK ON THIS FILE  *
000600******************************************************************
000700* 08/02/09  JS  ORIG                                            *
000800* 11/19/98  MM  Y2K - NO DATE FIELDS PRESENT, REVIEWED, CLOSED  *
000900******************************************************************
001000     05  MSG-SESSION-ID              PIC X(36).
001100     05  MSG-SEQ-NO                  PIC 9(04).
001200     05  MSG-TEXT                    PIC X(200).
001300     05  FILLER                      PIC X(10).
