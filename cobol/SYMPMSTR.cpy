000100******************************************************************
000200* SYMPMSTR - SYMPTOM MASTER FULL-FIELD WORKING-STORAGE RECORD   *
000300* THIS IS THE WORKING-STORAGE COUNTERPART TO THE SYMS-MSTR-FILE *
000400* FD BLOB IN CANDMTCH - READ SYMS-MSTR-FILE INTO SYM-MASTER-REC *
000500* ONE ENTRY PER KNOWLEDGE-BASE SYMPTOM, KEYED BY SYM-CODE       *
000600******************************************************************
000700* 07/14/09  JS  ORIG - CARVED OUT OF CANDMTCH SO STRSRCH/OTHER  *
000800*                      JOB STEPS CAN SHARE THE LAYOUT LATER     *
000900* 03/02/11  RH  RQ4471 - WIDENED SYM-LABEL TO X(40), WAS X(30)  *
001000* 11/19/98  MM  Y2K - NO DATE FIELDS IN THIS RECORD, REVIEWED   *
001100*                      AND CLOSED WITH NO CHANGE REQUIRED       *
001200******************************************************************
001300     05  SYM-CODE                    PIC X(20).
001400     05  SYM-LABEL                   PIC X(40).
001500     05  SYM-CATEGORY                PIC X(20).
001600     05  SYM-WEIGHT                  PIC S9V9(4).
001700     05  SYM-RED-FLAG                PIC X(01).
001800         88  SYM-IS-RED-FLAG         VALUE "Y".
001900         88  SYM-NOT-RED-FLAG        VALUE "N".
002000     05  SYM-ALIAS-COUNT             PIC 9(02).
002100     05  SYM-ALIAS OCCURS 20 TIMES   PIC X(40).
002200     05  FILLER                      PIC X(12).
