000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* CASESAVE                                                       *
000400*                                                                *
000500* PURPOSE                                                        *
000600*   SECOND AND FINAL JOB STEP OF THE TRIAGE INTAKE SUITE.  READS *
000700*   THE CASE-WORK-FILE THAT CANDMTCH LEFT BEHIND (ONE DETAIL     *
000800*   RECORD PER IN-PROGRESS TRIAGE CASE, PLUS A BALANCED TRAILER  *
000900*   RECORD) AND WRITES ONE JSON TEXT LINE PER CASE TO THE        *
001000*   CASE-OUTPUT FILE - THE FORMAT DOWNSTREAM READERS OF THIS     *
001100*   SUITE EXPECT.                                                *
001200*                                                                *
001300* JOB STREAM POSITION                                             *
001400*   RUNS IMMEDIATELY AFTER CANDMTCH IN THE SAME JOB - CANDMTCH   *
001500*   BUILDS THE CASE-WORK-FILE FROM THE INTAKE-MESSAGE STREAM,    *
001600*   THIS STEP TURNS IT INTO THE PERSISTED CASE-OUTPUT-JSON FILE  *
001700*   AND NOTHING ELSE - NO MATCHING, NO SLOT EXTRACTION HAPPENS   *
001800*   HERE, THAT IS ALL DONE UPSTREAM.                              *
001900******************************************************************
002000 PROGRAM-ID.  CASESAVE.
002100 AUTHOR. JON SAYLES.
002200 INSTALLATION. COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN. 07/18/88.
002400 DATE-COMPILED. 07/18/88.
002500 SECURITY. NON-CONFIDENTIAL.
002600******************************************************************
002700* CHANGE LOG                                                    *
002800******************************************************************
002900* 07/18/88  JS  ORIG - SECOND JOB STEP OF THE TRIAGE INTAKE       071888JS
003000*                      SUITE - READS THE CASE-WORK-FILE CANDMTCH  071888JS
003100*                      LEFT BEHIND AND WRITES ONE JSON TEXT LINE  071888JS
003200*                      PER CASE TO THE CASE-OUTPUT FILE           071888JS
003300* 10/05/88  JS  ORIG - UNLIKE THE OLD PATSRCH/TRMTSRCH TRAILER    100588JS
003400*                      CHECK, THIS ONE'S GO TO 1000-ABEND-RTN IS  100588JS
003500*                      LEFT IN, NOT COMMENTED OUT - RQ4471 CAME   100588JS
003600*                      IN BECAUSE A SHORT CASE-WORK-FILE WAS      100588JS
003700*                      SILENTLY DROPPING CASES DOWNSTREAM         100588JS
003800* 11/19/98  MM  Y2K - CASE-STARTED-EPOCH-MS IS A MILLISECOND      111998MM
003900*                      COUNTER, NOT A CALENDAR DATE - REVIEWED,   111998MM
004000*                      CLOSED WITH NO CHANGE REQUIRED             111998MM
004100* 03/02/11  RH  RQ4471 - SEE ABOVE - TRAILER COUNT NOW ACTUALLY   030211RH
004200*                      STOPS THE JOB INSTEAD OF JUST LOGGING      030211RH
004300* 08/17/11  RH  RQ5120 - NOTE TEXT CAN RUN THE FULL 200 BYTES,    081711RH
004400*                      WIDENED THE ESCAPE WORK AREA TO 400        081711RH
004500* 04/09/13  RH  RQ5411 - ADDED THE UPSI-0 TRACE SWITCH AND THE    040913RH
004600*                      700-BUILD-JSON-LINE CONSOLE DISPLAY BELOW  040913RH
004700*                      IT - OPERATOR CAN FLIP IT ON TO WATCH      040913RH
004800*                      JSON LINES BUILD WITHOUT WAITING FOR A     040913RH
004900*                      FULL FILE COMPARE                          040913RH
005000* 06/30/14  RH  RQ5510 - ESCAPED CR/LF WERE COMING OUT AS LITERAL 063014RH
005100*                      BYTES IN THE JSON, NOT THE TWO-CHARACTER   063014RH
005200*                      \N / \R SEQUENCES - REWROTE 750-ESCAPE-    063014RH
005300*                      FIELD AS A CHARACTER-BY-CHARACTER SCAN     063014RH
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000*    TOP-OF-FORM CARRIED OVER FROM THE OLD PATLIST/TRMTUPDT SLOT
006100*    HABIT EVEN THOUGH THIS STEP HAS NO PAGINATED REPORT OF ITS
006200*    OWN - SYSOUT IS USED ONLY FOR THE ABEND TRAILER-MISMATCH
006300*    MESSAGE, SEE 1000-ABEND-RTN
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 IS TRACE-SWITCH
006700         ON STATUS IS TRACE-ON
006800         OFF STATUS IS TRACE-OFF
006900     CLASS ANY-SPACE IS " ".
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*    ABEND/CONSOLE-STYLE MESSAGE OUTPUT - SAME SLOT AS THE OLD
007300*    JOB STEPS' SYSOUT, USED HERE ONLY WHEN 1000-ABEND-RTN FIRES
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800*    CANDMTCH'S HANDOFF FILE - READ SEQUENTIALLY, NEVER WRITTEN
007900*    BY THIS STEP
008000     SELECT CASE-WORK-FILE
008100     ASSIGN TO UT-S-CASEWORK
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS CFCODE.
008400
008500*    FINAL PERSISTED OUTPUT - ONE JSON OBJECT PER LINE, LINE
008600*    SEQUENTIAL SO EACH CASE IS ITS OWN TEXT RECORD DOWNSTREAM
008700*    READERS CAN PARSE ONE AT A TIME
008800     SELECT JSON-OUT-FILE
008900     ASSIGN TO UT-S-JSONOUT
009000       ORGANIZATION IS LINE SEQUENTIAL
009100       FILE STATUS IS JFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500*    STANDARD SYSTEM-OUTPUT LINE, SAME 130-BYTE WIDTH THIS SHOP
009600*    USES FOR EVERY JOB STEP'S CONSOLE/SYSOUT TRAILER MESSAGE
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 130 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC  PIC X(130).
010400
010500******* HANDOFF FILE FROM CANDMTCH - ONE DETAIL RECORD PER CASE
010600******* PLUS A BALANCED TRAILER RECORD - SEE CANDMTCH'S 900-
010700******* CLEANUP FOR HOW THE TRAILER COUNT IS BUILT
010800 FD  CASE-WORK-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 10700 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS CASE-WORK-REC.
011400 01  CASE-WORK-REC.
011500*        "D" FOR A CASE DETAIL RECORD, "T" FOR THE ONE TRAILER
011600*        RECORD AT END OF FILE - THE 100-MAINLINE/PERFORM UNTIL
011700*        BELOW STOPS AS SOON AS THIS BYTE COMES BACK "T"
011800     05  CW-RECORD-TYPE      PIC X(01).
011900         88  CW-DETAIL-REC   VALUE "D".
012000         88  CW-TRAILER-REC  VALUE "T".
012100*        RAW BYTES OF EITHER A CASEWORK.cpy DETAIL PAYLOAD OR,
012200*        FOR THE TRAILER RECORD, THE PACKED IN-RECORD-COUNT -
012300*        SEE WS-CASE-WORK-DETAIL AND WS-TRAILER-REC BELOW
012400     05  FILLER              PIC X(10699).
012500
012600******* ONE VARIABLE-LENGTH JSON TEXT LINE PER CASE - LINE
012700******* SEQUENTIAL TRUNCATES TRAILING BLANKS ON WRITE, SO THE
012800******* WORKING AREA IS SIZED FOR THE WORST CASE, NOT PACKED
012900 FD  JSON-OUT-FILE
013000     RECORDING MODE IS V
013100     LABEL RECORDS ARE OMITTED
013200     DATA RECORD IS JSON-OUT-REC.
013300 01  JSON-OUT-REC   PIC X(10240).
013400
013500 WORKING-STORAGE SECTION.
013600*    FILE STATUS BYTES - GROUPED UNDER ONE 01 PER THIS SHOP'S
013700*    HABIT (SEE TRMTUPDT'S FILE-STATUS-CODES: IFCODE, OFCODE,
013800*    EFCODE, RFCODE, DFCODE ALL UNDER ONE GROUP), NOT BROKEN OUT
013900*    TO STANDALONE 77s THE WAY A ONE-OFF SWITCH OR COUNTER WOULD
014000 01  FILE-STATUS-CODES.
014100     05  CFCODE                  PIC X(2).
014200         88 NO-MORE-CASEWORK     VALUE "10".
014300     05  JFCODE                  PIC X(2).
014400
014500*    CURRENT CASE-WORK-FILE DETAIL RECORD, LAID OUT BY CASEWORK.cpy
014600*    - THE SAME COPYBOOK CANDMTCH USES FOR ITS WS-CASE-TABLE ROWS,
014700*    SO THIS STEP NEVER HAS TO KNOW THE FIELD ORDER ITSELF
014800 01  WS-CASE-WORK-DETAIL.
014900     COPY CASEWORK.
015000
015100*    TRAILER RECORD LAYOUT - SAME 10700-BYTE WIDTH AS EVERY OTHER
015200*    CASE-WORK-FILE RECORD SO ONE FD CAN COVER BOTH RECORD TYPES,
015300*    BUT ONLY THE FIRST 10 BYTES (TYPE FLAG PLUS THE COUNT) MEAN
015400*    ANYTHING FOR A TRAILER
015500 01  WS-TRAILER-REC.
015600     05  FILLER                  PIC X(01).
015700     05  IN-RECORD-COUNT         PIC 9(09).
015800     05  FILLER                  PIC X(10690).
015900
016000*    STANDALONE SCRATCH COUNTERS AND POINTERS, 77-LEVEL PER THIS
016100*    SHOP'S CONVENTION (SEE PATSRCH'S MORE-PATSORT-SW, TRMTSRCH'S
016200*    MORE-TRANSORT-SW) - NONE OF THESE IS PART OF A RECORD, EACH
016300*    IS A ONE-SHOT LOOP OR BUILD-POINTER VARIABLE
016400*    RUNNING COUNT OF DETAIL RECORDS READ, CHECKED AGAINST THE
016500*    TRAILER'S IN-RECORD-COUNT IN 900-CLEANUP
016600 77  WS-DETAIL-COUNT             PIC 9(09) COMP.
016700*    SUBSCRIPT INTO CASE-NOTE(1) THRU CASE-NOTE(50) WHILE BUILDING
016800*    THE JSON "notes" ARRAY
016900 77  WS-NOTE-SUB                 PIC 9(02) COMP.
017000*    STRING POINTER FOR WS-JSON-LINE - ADVANCES AS EACH JSON
017100*    FRAGMENT IS APPENDED, NEVER RESET UNTIL THE NEXT CASE
017200 77  WS-JSON-PTR                 PIC 9(05) COMP.
017300*    RIGHT-TRIMMED LENGTH OF THE NOTE TEXT CURRENTLY BEING ESCAPED
017400 77  WS-ESC-IN-LEN               PIC 9(03) COMP.
017500*    LENGTH OF THE ESCAPED (POSSIBLY LONGER, SEE \\/\"/\N/\R)
017600*    OUTPUT TEXT BUILT BY 750-ESCAPE-FIELD
017700 77  WS-ESC-OUT-LEN              PIC 9(03) COMP.
017800*    UNUSED SCRATCH SUBSCRIPT CARRIED FROM AN EARLIER DRAFT OF
017900*    750-ESCAPE-FIELD THAT WALKED WS-ESC-IN DIRECTLY INSTEAD OF
018000*    THROUGH THE CHARACTER TABLE - LEFT DECLARED, NOT WIRED IN,
018100*    NO RQ HAS EVER NEEDED IT REMOVED
018200 77  WS-ESC-SUB                  PIC 9(03) COMP.
018300*    EDITED PRINT FORM OF CASE-STARTED-EPOCH-MS FOR THE JSON LINE
018400*    - PIC Z SUPPRESSES LEADING ZEROS SO A SMALL EPOCH VALUE DOES
018500*    NOT COME OUT PADDED WITH ZEROS IN THE JSON NUMBER
018600 77  WS-EPOCH-DISP               PIC Z(14)9.
018700*    HOLDS THE ONE SPECIAL CHARACTER (\, ", n OR r) TO APPEND
018800*    AFTER A LITERAL BACKSLASH IN 760-APPEND-2-CHARS
018900 77  WS-ESC-SPECIAL-2            PIC X(01).
019000
019100*    RAW NOTE TEXT BEING ESCAPED, COPIED OUT OF CASE-NOTE SO THE
019200*    ESCAPE PASS NEVER REFERENCE-MODIFIES THE CASE RECORD ITSELF
019300 01  WS-ESC-IN                    PIC X(200).
019400*    ESCAPED RESULT - RQ5120 WIDENED THIS TO 400 BYTES SINCE A
019500*    FULL 200-BYTE NOTE OF ALL BACKSLASHES WOULD DOUBLE IN LENGTH
019600 01  WS-ESC-OUT                   PIC X(400).
019700
019800******* ESCAPE WORK AREA - SEEN BOTH AS A FLAT SCRATCH LINE AND
019900******* AS AN INDEXED SINGLE-CHARACTER TABLE FOR THE CHAR-BY-
020000******* CHAR SCAN IN 750-ESCAPE-FIELD, SEE RQ5510 ABOVE
020100 01  WS-ESC-IN-CHAR-TABLE.
020200     05  WS-ESC-IN-CHAR OCCURS 200 TIMES INDEXED BY ESC-IDX
020300                                 PIC X(01).
020400*    FLAT VIEW OF WS-ESC-IN-CHAR-TABLE, USED ONLY FOR THE ONE-SHOT
020500*    MOVE OF WS-ESC-IN INTO THE TABLE AT THE TOP OF 750-ESCAPE-
020600*    FIELD
020700 01  WS-ESC-IN-CHAR-TABLE-R REDEFINES WS-ESC-IN-CHAR-TABLE
020800                                 PIC X(200).
020900
021000*    BUILT-UP JSON TEXT FOR THE CURRENT CASE - SIZED TO MATCH
021100*    JSON-OUT-REC SO A FULL-SIZE CASE (50 NOTES, ALL ESCAPED)
021200*    NEVER OVERRUNS THE OUTPUT RECORD
021300 01  WS-JSON-LINE                 PIC X(10240).
021400*    RQ5411-STYLE TRACE VIEW - FIRST 60 BYTES OF THE JSON LINE,
021500*    ENOUGH FOR AN OPERATOR TO SEE caseId/sessionId ON THE CONSOLE
021600*    WITHOUT THE FULL 10240-BYTE LINE SCROLLING THE SCREEN
021700 01  WS-JSON-LINE-VIEW REDEFINES WS-JSON-LINE.
021800     05  WS-JSON-LINE-HEAD        PIC X(60).
021900     05  FILLER                  PIC X(10180).
022000
022100******* SPLIT VIEW OF THE EPOCH-MS FIELD, SAME TRICK USED IN
022200******* CANDMTCH - LETS THE JSON-BUILD PARAGRAPH MOVE THE 15-
022300******* DIGIT NUMERIC EPOCH INTO AN EDITED FIELD IN ONE SHOT
022400 01  WS-EPOCH-WORK.
022500     05  WS-EPOCH-DATE-PART       PIC 9(06).
022600     05  WS-EPOCH-TIME-PART       PIC 9(09).
022700 01  WS-EPOCH-WORK-R REDEFINES WS-EPOCH-WORK
022800                                 PIC 9(15).
022900
023000*    STANDARD ABEND/BALANCE-CHECK WORK AREA, COPIED INTO EVERY
023100*    JOB STEP IN THIS SUITE - SEE 900-CLEANUP AND 1000-ABEND-RTN
023200 COPY ABENDREC.
023300
023400******************************************************************
023500* MAINLINE                                                       *
023600******************************************************************
023700 PROCEDURE DIVISION.
023800*    PRIME THE FIRST RECORD, THEN LOOP DETAIL-BY-DETAIL, THEN
023900*    BALANCE AND SHUT DOWN - THE SAME THREE-STAGE SHAPE THIS
024000*    SHOP HAS USED SINCE PATSRCH/TRMTSRCH: HOUSEKEEPING, MAIN
024100*    LOOP, CLEANUP, EACH ITS OWN NUMBERED PARAGRAPH RANGE
024200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024300*    READ-AHEAD LOOP - 000-HOUSEKEEPING ALREADY READ THE FIRST
024400*    RECORD, 100-MAINLINE PROCESSES "THE ONE JUST READ" THEN
024500*    READS THE NEXT ONE, SO THE LOOP STOPS THE INSTANT THE
024600*    TRAILER RECORD OR END OF FILE COMES BACK
024700     PERFORM 100-MAINLINE THRU 100-EXIT
024800         UNTIL NO-MORE-CASEWORK OR CW-TRAILER-REC.
024900     PERFORM 900-CLEANUP THRU 900-EXIT.
025000*    NORMAL RETURN CODE - 900-CLEANUP ROUTES TO 1000-ABEND-RTN
025100*    INSTEAD OF FALLING THROUGH HERE IF THE TRAILER COUNT IS BAD
025200     MOVE ZERO TO RETURN-CODE.
025300     GOBACK.
025400
025500*    OPENS ALL THREE FILES AND PRIMES THE READ-AHEAD LOOP - THE
025600*    STANDARD OPENING PARAGRAPH EVERY JOB STEP IN THIS SUITE
025700*    STARTS WITH, NAMED AND NUMBERED THE SAME WAY EACH TIME
025800 000-HOUSEKEEPING.
025900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026000     DISPLAY "******** BEGIN JOB CASESAVE ********".
026100*    ZEROED HERE, NOT IN WORKING-STORAGE VALUE CLAUSES, SO A
026200*    RESTART OF THIS PARAGRAPH (THERE ISN'T ONE TODAY, BUT THE
026300*    HABIT COSTS NOTHING) WOULD STILL START THE COUNT AT ZERO
026400     MOVE ZERO TO WS-DETAIL-COUNT.
026500     OPEN INPUT CASE-WORK-FILE.
026600     OPEN OUTPUT JSON-OUT-FILE, SYSOUT.
026700
026800*    PRIME THE READ-AHEAD LOOP - IF THE FILE IS COMPLETELY EMPTY
026900*    (SHOULD NEVER HAPPEN, CANDMTCH ALWAYS WRITES AT LEAST A
027000*    TRAILER) THE MAINLINE PERFORM ABOVE NEVER EXECUTES AT ALL
027100     READ CASE-WORK-FILE
027200         AT END
027300         GO TO 000-EXIT
027400     END-READ.
027500 000-EXIT.
027600     EXIT.
027700
027800*    PROCESSES THE CASE-WORK-REC CURRENTLY IN THE FD BUFFER (A
027900*    DETAIL RECORD - THE UNTIL CLAUSE ON THE PERFORM KEEPS THIS
028000*    PARAGRAPH FROM EVER BEING ENTERED FOR THE TRAILER RECORD)
028100*    THEN READS THE NEXT RECORD FOR THE NEXT ITERATION
028200 100-MAINLINE.
028300     MOVE "100-MAINLINE" TO PARA-NAME.
028400*    SHIFT PAST THE ONE-BYTE RECORD-TYPE FLAG SO THE DETAIL
028500*    PAYLOAD LINES UP WITH CASEWORK.cpy'S OWN FIELD 1
028600     MOVE CASE-WORK-REC(2:10699) TO WS-CASE-WORK-DETAIL.
028700     ADD 1 TO WS-DETAIL-COUNT.
028800     PERFORM 700-BUILD-JSON-LINE THRU 700-EXIT.
028900*    WRITE FROM, NOT WRITE OF WS-JSON-LINE ITSELF - JSON-OUT-REC
029000*    IS THE FD RECORD, WS-JSON-LINE IS THE WORKING-STORAGE BUILD
029100*    AREA, KEEPING THEM SEPARATE MATCHES HOW THIS SHOP HANDLES
029200*    EVERY OTHER PRINT/OUTPUT LINE IN THE SUITE
029300     WRITE JSON-OUT-REC FROM WS-JSON-LINE.
029400
029500*    READ AHEAD FOR THE NEXT ITERATION'S TEST - AT END HERE
029600*    MEANS THE FILE ENDED WITHOUT A TRAILER RECORD, WHICH THE
029700*    LOOP CONDITION'S NO-MORE-CASEWORK TEST CATCHES
029800     READ CASE-WORK-FILE
029900         AT END
030000         GO TO 100-EXIT
030100     END-READ.
030200 100-EXIT.
030300     EXIT.
030400
030500*    BUILDS ONE COMPLETE JSON OBJECT FOR THE CURRENT CASE, IN
030600*    THE EXACT FIELD ORDER SPEC'D FOR CASE-OUTPUT-JSON: caseId,
030700*    sessionId, startedEpochMs, locked, notes - ALL VIA CHAINED
030800*    STRING STATEMENTS AGAINST ONE RUNNING POINTER
030900 700-BUILD-JSON-LINE.
031000*    CLEAR THE BUILD AREA AND RESET THE STRING POINTER TO 1 -
031100*    WITHOUT THIS RESET THE POINTER WOULD KEEP CLIMBING FROM THE
031200*    PRIOR CASE AND EVERY JSON LINE AFTER THE FIRST WOULD BE
031300*    BLANK-PADDED GARBAGE
031400     MOVE SPACES TO WS-JSON-LINE.
031500     MOVE 1 TO WS-JSON-PTR.
031600
031700*    OPEN BRACE THROUGH THE caseId/sessionId PAIR - BOTH ARE
031800*    QUOTED JSON STRINGS, NEITHER NEEDS ESCAPING SINCE THIS
031900*    SHOP'S CASE AND SESSION IDS ARE ALWAYS PLAIN ALPHANUMERICS
032000     STRING '{"caseId":"' DELIMITED BY SIZE
032100         CASE-ID DELIMITED BY SIZE
032200         '","sessionId":"' DELIMITED BY SIZE
032300         CASE-SESSION-ID DELIMITED BY SIZE
032400         '","startedEpochMs":' DELIMITED BY SIZE
032500         INTO WS-JSON-LINE
032600         WITH POINTER WS-JSON-PTR
032700     END-STRING.
032800
032900*    startedEpochMs IS WRITTEN AS A BARE JSON NUMBER, NOT A
033000*    QUOTED STRING - THE SPLIT/REDEFINE ROUND TRIP THROUGH
033100*    WS-EPOCH-WORK-R LETS ONE MOVE PUT THE FULL 15-DIGIT VALUE
033200*    INTO THE ZERO-SUPPRESSED WS-EPOCH-DISP FIELD
033300     MOVE CASE-STARTED-EPOCH-MS TO WS-EPOCH-WORK-R.
033400     MOVE WS-EPOCH-WORK-R TO WS-EPOCH-DISP.
033500     STRING WS-EPOCH-DISP DELIMITED BY SIZE
033600         ',"locked":' DELIMITED BY SIZE
033700         INTO WS-JSON-LINE
033800         WITH POINTER WS-JSON-PTR
033900     END-STRING.
034000
034100*    JSON true/false, NOT "Y"/"N" - CASE-LOCKED'S OWN VALUE IS
034200*    THE SHOP'S USUAL Y/N INDICATOR BYTE, TRANSLATED HERE
034300     IF CASE-IS-LOCKED
034400         STRING "true" DELIMITED BY SIZE
034500             INTO WS-JSON-LINE WITH POINTER WS-JSON-PTR
034600         END-STRING
034700     ELSE
034800         STRING "false" DELIMITED BY SIZE
034900             INTO WS-JSON-LINE WITH POINTER WS-JSON-PTR
035000         END-STRING
035100     END-IF.
035200
035300     STRING ',"notes":[' DELIMITED BY SIZE
035400         INTO WS-JSON-LINE WITH POINTER WS-JSON-PTR
035500     END-STRING.
035600
035700*    ONE JSON ARRAY ELEMENT PER STORED NOTE, IN THE ORDER
035800*    CANDMTCH APPENDED THEM - CASE-NOTES-COUNT IS CAPPED AT 50
035900*    BY CANDMTCH'S RQ5410, THE > 50 GUARD HERE IS BELT-AND-
036000*    SUSPENDERS AGAINST A CORRUPT CASE-WORK-FILE
036100     PERFORM 710-ADD-ONE-NOTE THRU 710-EXIT
036200         VARYING WS-NOTE-SUB FROM 1 BY 1
036300         UNTIL WS-NOTE-SUB > CASE-NOTES-COUNT
036400            OR WS-NOTE-SUB > 50.
036500
036600     STRING ']}' DELIMITED BY SIZE
036700         INTO WS-JSON-LINE WITH POINTER WS-JSON-PTR
036800     END-STRING.
036900
037000*    RQ5411-STYLE TRACE - FIRST 60 BYTES ONLY, SEE WS-JSON-LINE-
037100*    VIEW ABOVE
037200     IF TRACE-ON
037300         DISPLAY WS-JSON-LINE-HEAD
037400     END-IF.
037500 700-EXIT.
037600     EXIT.
037700
037800*    APPENDS ONE ESCAPED, QUOTED NOTE TO THE "notes" ARRAY BEING
037900*    BUILT BY 700-BUILD-JSON-LINE, WITH A LEADING COMMA ON EVERY
038000*    ELEMENT AFTER THE FIRST
038100 710-ADD-ONE-NOTE.
038200*    A LEADING COMMA GOES IN FRONT OF EVERY NOTE EXCEPT THE
038300*    FIRST - STANDARD JSON ARRAY PUNCTUATION, NO TRAILING COMMA
038400*    ALLOWED AFTER THE LAST ELEMENT
038500     IF WS-NOTE-SUB > 1
038600         STRING ',' DELIMITED BY SIZE
038700             INTO WS-JSON-LINE WITH POINTER WS-JSON-PTR
038800         END-STRING
038900     END-IF.
039000
039100*    COPY THE ONE NOTE OUT OF THE CASE-NOTE TABLE, TRIM IT, THEN
039200*    ESCAPE IT BEFORE QUOTING IT INTO THE JSON LINE BELOW
039300     MOVE CASE-NOTE(WS-NOTE-SUB) TO WS-ESC-IN.
039400     PERFORM 720-FIND-ESC-IN-LEN THRU 720-EXIT.
039500     PERFORM 750-ESCAPE-FIELD THRU 750-EXIT.
039600
039700     STRING '"' DELIMITED BY SIZE
039800         WS-ESC-OUT(1:WS-ESC-OUT-LEN) DELIMITED BY SIZE
039900         '"' DELIMITED BY SIZE
040000         INTO WS-JSON-LINE WITH POINTER WS-JSON-PTR
040100     END-STRING.
040200 710-EXIT.
040300     EXIT.
040400
040500*    RIGHT-TRIMS THE CURRENT NOTE TEXT THE SAME WAY LEVRATIO
040600*    RIGHT-TRIMS ITS TWO COMPARE STRINGS - BACK WS-ESC-IN-LEN OFF
040700*    THE LAST NON-SPACE BYTE, EMPTY 725 BODY DOES THE WORK VIA
040800*    THE PERFORM'S OWN VARYING/UNTIL CLAUSE
040900 720-FIND-ESC-IN-LEN.
041000     PERFORM 725-BACK-UP-ONE THRU 725-EXIT
041100         VARYING WS-ESC-IN-LEN FROM 200 BY -1
041200         UNTIL WS-ESC-IN-LEN = ZERO
041300            OR WS-ESC-IN(WS-ESC-IN-LEN:1) NOT = SPACE.
041400 720-EXIT.
041500     EXIT.
041600
041700*    EMPTY BODY - SEE THE REMARK ABOVE 720-FIND-ESC-IN-LEN
041800 725-BACK-UP-ONE.
041900 725-EXIT.
042000     EXIT.
042100
042200******* JSON ESCAPE - \ THEN " THEN LF THEN CR, PER THE DESIGN
042300******* NOTES - A SINGLE CHARACTER-BY-CHARACTER SCAN GIVES THE
042400******* SAME RESULT AS FOUR SEPARATE INSPECT PASSES WOULD SINCE
042500******* NONE OF THE FOUR TARGET BYTES OVERLAP EACH OTHER'S
042600******* REPLACEMENT TEXT - SEE RQ5510 ABOVE
042700 750-ESCAPE-FIELD.
042800*    THE MOVE INTO WS-ESC-IN-CHAR-TABLE-R IS WHAT GIVES 755
042900*    ONE-CHARACTER-AT-A-TIME ACCESS TO THE NOTE TEXT VIA THE
043000*    WS-ESC-IN-CHAR TABLE AND ITS ESC-IDX INDEX
043100     MOVE SPACES TO WS-ESC-OUT.
043200     MOVE WS-ESC-IN TO WS-ESC-IN-CHAR-TABLE-R.
043300     MOVE ZERO TO WS-ESC-OUT-LEN.
043400     PERFORM 755-ESCAPE-ONE-CHAR THRU 755-EXIT
043500         VARYING ESC-IDX FROM 1 BY 1
043600         UNTIL ESC-IDX > WS-ESC-IN-LEN.
043700 750-EXIT.
043800     EXIT.
043900
044000*    ONE CHARACTER OF THE ESCAPE SCAN - BACKSLASH, DOUBLE QUOTE,
044100*    LINE FEED AND CARRIAGE RETURN EACH BECOME A TWO-CHARACTER
044200*    JSON ESCAPE SEQUENCE, EVERYTHING ELSE COPIES THROUGH AS-IS
044300 755-ESCAPE-ONE-CHAR.
044400     EVALUATE WS-ESC-IN-CHAR(ESC-IDX)
044500         WHEN "\"
044600             MOVE "\" TO WS-ESC-SPECIAL-2
044700             PERFORM 760-APPEND-2-CHARS THRU 760-EXIT
044800         WHEN '"'
044900             MOVE '"' TO WS-ESC-SPECIAL-2
045000             PERFORM 760-APPEND-2-CHARS THRU 760-EXIT
045100         WHEN X"0A"
045200             MOVE "n" TO WS-ESC-SPECIAL-2
045300             PERFORM 760-APPEND-2-CHARS THRU 760-EXIT
045400         WHEN X"0D"
045500             MOVE "r" TO WS-ESC-SPECIAL-2
045600             PERFORM 760-APPEND-2-CHARS THRU 760-EXIT
045700         WHEN OTHER
045800             ADD 1 TO WS-ESC-OUT-LEN
045900             MOVE WS-ESC-IN-CHAR(ESC-IDX)
046000                 TO WS-ESC-OUT(WS-ESC-OUT-LEN:1)
046100     END-EVALUATE.
046200 755-EXIT.
046300     EXIT.
046400
046500*    APPENDS A LITERAL BACKSLASH FOLLOWED BY WS-ESC-SPECIAL-2 -
046600*    SHARED BY ALL FOUR ESCAPE-SEQUENCE CASES IN 755-ESCAPE-ONE-
046700*    CHAR SO THE TWO-BYTE APPEND LOGIC ONLY EXISTS ONCE
046800 760-APPEND-2-CHARS.
046900     ADD 1 TO WS-ESC-OUT-LEN.
047000     MOVE "\" TO WS-ESC-OUT(WS-ESC-OUT-LEN:1).
047100     ADD 1 TO WS-ESC-OUT-LEN.
047200     MOVE WS-ESC-SPECIAL-2 TO WS-ESC-OUT(WS-ESC-OUT-LEN:1).
047300 760-EXIT.
047400     EXIT.
047500
047600*    CLOSES ALL THREE FILES - CALLED FROM BOTH THE NORMAL
047700*    END-OF-JOB PATH (900-CLEANUP) AND THE ABEND PATH (1000-
047800*    ABEND-RTN) SO NEITHER PATH LEAVES A FILE OPEN
047900 700-CLOSE-FILES.
048000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
048100     CLOSE CASE-WORK-FILE, JSON-OUT-FILE, SYSOUT.
048200 700-EXIT.
048300     EXIT.
048400
048500*    END-OF-JOB BALANCE CHECK AND NORMAL SHUTDOWN - RQ4471 MADE
048600*    THIS AN ACTUAL GO TO 1000-ABEND-RTN INSTEAD OF JUST A
048700*    DISPLAYED WARNING, SEE THE CHANGE LOG ABOVE
048800 900-CLEANUP.
048900     MOVE "900-CLEANUP" TO PARA-NAME.
049000*    COPY THE TRAILER RECORD OUT OF THE FD INTO WORKING-STORAGE -
049100*    A PLAIN READ-ONLY REFERENCE-MOD, NOT A WRITE, SO IT CANNOT
049200*    CLOBBER ANYTHING - THE LOOP-TERMINATION TEST ABOVE ALREADY
049300*    RAN OFF CW-TRAILER-REC DIRECTLY ON THE FD RECORD ITSELF
049400     MOVE CASE-WORK-REC(2:10699) TO WS-TRAILER-REC(2:10699).
049500     IF WS-DETAIL-COUNT NOT EQUAL TO IN-RECORD-COUNT
049600         MOVE "** CASE-WORK-FILE OUT OF BALANCE WITH TRAILER"
049700             TO ABEND-REASON
049800         MOVE WS-DETAIL-COUNT TO ACTUAL-VAL
049900         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
050000         GO TO 1000-ABEND-RTN
050100     END-IF.
050200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
050300     DISPLAY "** CASES WRITTEN TO CASE-OUTPUT-JSON **".
050400     DISPLAY WS-DETAIL-COUNT.
050500     DISPLAY "******** NORMAL END OF JOB CASESAVE ********".
050600 900-EXIT.
050700     EXIT.
050800
050900*    RQ4471 - A TRAILER COUNT MISMATCH IS TREATED AS A HARD
051000*    ABEND, NOT A WARNING, SO A SHORT OR CORRUPT CASE-WORK-FILE
051100*    CANNOT SILENTLY LOSE CASES DOWNSTREAM - SAME DIVIDE-BY-
051200*    ZERO ABEND CONVENTION THE OLD PATSRCH/TRMTSRCH JOB STEPS
051300*    USED (COMMENTED OUT THERE, LIVE HERE ON PURPOSE)
051400 1000-ABEND-RTN.
051500*    ABEND-REASON/ACTUAL-VAL/EXPECTED-VAL WERE ALREADY MOVED BY
051600*    THE CALLER (900-CLEANUP) BEFORE THE GO TO LANDED HERE
051700     WRITE SYSOUT-REC FROM ABEND-REC.
051800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051900     DISPLAY "*** ABNORMAL END OF JOB-CASESAVE ***" UPON CONSOLE.
052000*    FORCED DIVIDE-BY-ZERO - GUARANTEES A NON-ZERO CONDITION CODE
052100*    AND A SYSTEM-LEVEL ABEND, NOT JUST A DISPLAY MESSAGE THE
052200*    JCL COULD IGNORE
052300     DIVIDE ZERO-VAL INTO ONE-VAL.
