000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* LEVRATIO                                                       *
000400*                                                                *
000500* PURPOSE                                                        *
000600*   SMALL CALLED SUBPROGRAM.  GIVEN TWO SHORT PIECES OF TEXT     *
000700*   (AN INCOMING CHAT TOKEN/N-GRAM AND ONE SYMPTOM ALIAS TEXT)   *
000800*   RETURNS A SIMILARITY SCORE IN THE RANGE 0.0000 THRU 1.0000,  *
000900*   WHERE 1.0000 MEANS THE TWO STRINGS ARE IDENTICAL (AFTER      *
001000*   RIGHT-TRIM) AND LOWER NUMBERS MEAN MORE EDITS ARE NEEDED TO  *
001100*   TURN ONE STRING INTO THE OTHER.                              *
001200*                                                                *
001300* METHOD                                                         *
001400*   CLASSIC LEVENSHTEIN EDIT DISTANCE (INSERT/DELETE/SUBSTITUTE, *
001500*   EACH COST 1), COMPUTED WITH A ONE-ROW DYNAMIC PROGRAMMING    *
001600*   TABLE INSTEAD OF A FULL TWO-DIMENSIONAL MATRIX - ONLY THE    *
001700*   PREVIOUS ROW AND THE ROW BEING BUILT ARE EVER IN STORAGE AT  *
001800*   THE SAME TIME.  THE RATIO RETURNED IS                        *
001900*       1 - ( EDIT-DISTANCE / LENGTH OF THE LONGER STRING )      *
002000*                                                                *
002100* CALLED BY                                                       *
002200*   CANDMTCH, 355-SCORE-ONE-ALIAS, ONCE PER (TOKEN, ALIAS) PAIR   *
002300*   IN THE FUZZY MATCH PASS - SEE THAT PROGRAM'S CHANGE LOG FOR   *
002400*   THE 0.80 SIMILARITY THRESHOLD THAT USES THIS SCORE.           *
002500******************************************************************
002600 PROGRAM-ID.  LEVRATIO.
002700 AUTHOR. JON SAYLES.
002800 INSTALLATION. COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN. 03/21/88.
003000 DATE-COMPILED. 03/21/88.
003100 SECURITY. NON-CONFIDENTIAL.
003200******************************************************************
003300* CHANGE LOG                                                    *
003400******************************************************************
003500* 03/21/88  JS  ORIG - EDIT-DISTANCE SIMILARITY SCORER FOR THE    032188JS
003600*                      FUZZY ALIAS PASS IN CANDMTCH - REPLACES    032188JS
003700*                      CLCLBCST'S OLD JOB IN THIS SLOT, SAME      032188JS
003800*                      SMALL-CALLED-SUBPROGRAM SHAPE, ONE-ROW     032188JS
003900*                      DP TABLE INSTEAD OF A COST FORMULA         032188JS
004000* 11/19/98  MM  Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED,   111998MM
004100*                      CLOSED WITH NO CHANGE REQUIRED             111998MM
004200* 01/22/10  RH  RQ4550 - BOTH STRINGS EMPTY WAS RETURNING A       012210RH
004300*                      DIVIDE-BY-ZERO ABEND, ADDED THE ZERO/ZERO  012210RH
004400*                      SPECIAL CASE, SIMILARITY = 1.0000          012210RH
004500* 09/14/12  RH  RQ5288 - ALIAS TEXT CAN RUN THE FULL 40 BYTES,    091412RH
004600*                      WIDENED THE DP ROW FROM 21 TO 41 CELLS -   091412RH
004700*                      SEE WS-DP-ROW-A/B BELOW, ONE CELL PER      091412RH
004800*                      CHARACTER POSITION PLUS ONE FOR THE EMPTY  091412RH
004900*                      PREFIX CASE                                091412RH
005000* 04/09/13  RH  RQ5411 - ADDED THE UPSI-0 TRACE SWITCH AND THE    040913RH
005100*                      WS-TRACE-AREA DISPLAY IN 200-BUILD-RATIO   040913RH
005200*                      SO OPS CAN CONFIRM A SCORE WITHOUT A       040913RH
005300*                      RECOMPILE WHEN A FUZZY MATCH LOOKS WRONG   040913RH
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000*    ANY-SPACE IS NOT CURRENTLY TESTED IN THIS PROGRAM - CARRIED
006100*    OVER FROM THE CLCLBCST SLOT THIS PROGRAM REPLACED, LEFT IN
006200*    CASE A FUTURE RQ NEEDS A BLANK-CLASS TEST ON EITHER STRING
006300 SPECIAL-NAMES.
006400     CLASS ANY-SPACE IS " "
006500     UPSI-0 IS TRACE-SWITCH ON STATUS IS TRACE-ON
006600                             OFF STATUS IS TRACE-OFF.
006700 INPUT-OUTPUT SECTION.
006800*    NO FILES IN THIS PROGRAM - IT IS A PURE CALLED CALCULATION
006900*    STEP, LINKAGE IN AND LINKAGE OUT, NO FILE-CONTROL NEEDED
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300*    NO FD ENTRIES - SEE REMARK ABOVE
007400
007500 WORKING-STORAGE SECTION.
007600*    LOOP SUBSCRIPTS, ONE-SHOT SCRATCH COUNTERS AND DP-CELL
007700*    CANDIDATE TEMPORARIES ARE ALL DECLARED 77-LEVEL, STANDALONE,
007800*    PER THIS SHOP'S CONVENTION (SEE PATSRCH'S MORE-PATSORT-SW
007900*    AND MORE-EQUIPMENT-SW, TRMTSRCH'S MORE-TRANSORT-SW/MORE-
008000*    LABTEST-SW) - ONLY GENUINE MULTI-FIELD RECORDS AND TABLES
008100*    GET AN 01-LEVEL GROUP IN THIS SHOP'S PROGRAMS
008200*    LEV-STR-A, RIGHT-TRIMMED LENGTH, 0-40
008300 77  WS-LEN-A                    PIC 9(2) COMP.
008400*    LEV-STR-B, RIGHT-TRIMMED LENGTH, 0-40
008500 77  WS-LEN-B                    PIC 9(2) COMP.
008600*    OUTER LOOP SUBSCRIPT - CURRENT PREFIX LENGTH OF LEV-STR-A
008700 77  WS-I                        PIC 9(2) COMP.
008800*    INNER LOOP SUBSCRIPT - CURRENT PREFIX LENGTH OF LEV-STR-B
008900 77  WS-J                        PIC 9(2) COMP.
009000*    0 WHEN THE TWO CHARACTERS BEING COMPARED MATCH, ELSE 1 -
009100*    FEEDS THE SUBSTITUTION-COST LEG OF THE DP RECURRENCE
009200 77  WS-SUBST-COST               PIC 9(1) COMP.
009300*    DP RECURRENCE CANDIDATE - COST VIA A DELETION FROM STRING A
009400 77  WS-DEL-CAND                 PIC S9(4) COMP-3.
009500*    DP RECURRENCE CANDIDATE - COST VIA AN INSERTION INTO STRING A
009600 77  WS-INS-CAND                 PIC S9(4) COMP-3.
009700*    DP RECURRENCE CANDIDATE - COST VIA A SUBSTITUTION
009800 77  WS-SUB-CAND                 PIC S9(4) COMP-3.
009900*    SMALLEST OF THE THREE CANDIDATES ABOVE FOR THE CURRENT CELL
010000 77  WS-BEST-CAND                PIC S9(4) COMP-3.
010100*    FINAL EDIT DISTANCE ONCE THE FULL DP TABLE HAS BEEN WALKED -
010200*    THIS IS THE VALUE IN THE LAST CELL OF THE LAST ROW BUILT
010300 77  WS-EDIT-DISTANCE            PIC S9(4) COMP-3.
010400*    LONGER OF WS-LEN-A/WS-LEN-B - THE DENOMINATOR OF THE RATIO
010500 77  WS-MAX-LEN                  PIC 9(2) COMP.
010600
010700*    ONE-ROW DP TABLE, PREVIOUS ROW - CELL(N+1) HOLDS THE EDIT
010800*    DISTANCE BETWEEN A LEV-STR-A PREFIX AND A LEV-STR-B PREFIX
010900*    OF LENGTH N - WIDENED TO 41 CELLS PER RQ5288 (SEE LOG ABOVE)
011000*    SO A FULL 40-BYTE ALIAS NEVER OVERRUNS THE TABLE
011100 01  WS-DP-ROW-A.
011200     05 WS-DP-CELL-A OCCURS 41 TIMES INDEXED BY A-IDX
011300                                 PIC S9(4) COMP-3.
011400     05 FILLER                   PIC X(02).
011500*    FLAT SCRATCH VIEW OF WS-DP-ROW-A, USED ONLY BY THE ROW-SWAP
011600*    MOVE AT THE BOTTOM OF 150-DO-ONE-ROW - MOVING THE WHOLE ROW
011700*    AS ONE PIC X FIELD IS CHEAPER THAN A 41-CELL OCCURS-TO-OCCURS
011800*    MOVE AND MATCHES HOW THIS SHOP SWAPS FIXED WORK AREAS
011900 01  WS-DP-ROW-A-R REDEFINES WS-DP-ROW-A
012000                                 PIC X(125).
012100
012200*    ONE-ROW DP TABLE, ROW CURRENTLY BEING BUILT - SAME SHAPE AND
012300*    SAME RQ5288 WIDENING AS WS-DP-ROW-A ABOVE
012400 01  WS-DP-ROW-B.
012500     05 WS-DP-CELL-B OCCURS 41 TIMES INDEXED BY B-IDX
012600                                 PIC S9(4) COMP-3.
012700     05 FILLER                   PIC X(02).
012800*    FLAT SCRATCH VIEW OF WS-DP-ROW-B, PAIRED WITH WS-DP-ROW-A-R
012900*    FOR THE END-OF-ROW SWAP
013000 01  WS-DP-ROW-B-R REDEFINES WS-DP-ROW-B
013100                                 PIC X(125).
013200
013300*    RQ5411 TRACE DISPLAY AREA - HOLDS THE COMPUTED SIMILARITY IN
013400*    EDITED FORM SO THE CONSOLE TRACE READS THE SAME 0.9999-STYLE
013500*    NUMBER THE CALLING PROGRAM SEES IN LEV-SIMILARITY
013600 01  WS-TRACE-AREA.
013700     05 WS-SIMILARITY-EDIT       PIC 9.9999.
013800     05 FILLER                   PIC X(02).
013900*    FLAT VIEW OF WS-TRACE-AREA FOR THE DISPLAY STATEMENT ITSELF
014000 01  WS-TRACE-AREA-R REDEFINES WS-TRACE-AREA
014100                                 PIC X(8).
014200
014300 LINKAGE SECTION.
014400*    CALLING PROGRAM'S WORK RECORD - LAYOUT AND BYTE WIDTHS MUST
014500*    STAY IN LOCKSTEP WITH CANDMTCH'S LEV-CALC-WORK-REC, WHICH IS
014600*    THE ONLY CALLER IN THIS JOB STREAM - DO NOT ADD FILLER HERE
014700*    WITHOUT ADDING THE SAME BYTES ON THE CALLING SIDE
014800 01  LEV-CALC-REC.
014900*        FIRST STRING TO COMPARE - AN INCOMING CHAT TOKEN/N-GRAM
015000     05  LEV-STR-A               PIC X(40).
015100*        SECOND STRING TO COMPARE - A SYMPTOM-MASTER ALIAS TEXT
015200     05  LEV-STR-B               PIC X(40).
015300*        RETURNED SIMILARITY, 0.0000 THRU 1.0000
015400     05  LEV-SIMILARITY          PIC S9V9(4).
015500*    STANDARD RETURN-CODE CONVENTION FOR THIS SHOP'S CALLED
015600*    SUBPROGRAMS - ALWAYS ZERO ON RETURN, NO ERROR PATH EXISTS
015700*    IN THIS ROUTINE (SEE RQ4550 BELOW FOR THE ONE EDGE CASE)
015800 01  LEV-RETURN-CD                PIC 9(4) COMP.
015900
016000******************************************************************
016100* MAINLINE                                                       *
016200******************************************************************
016300 PROCEDURE DIVISION USING LEV-CALC-REC, LEV-RETURN-CD.
016400 000-HOUSEKEEPING.
016500*    ALWAYS RETURN A ZERO RETURN CODE - THIS PROGRAM HAS NO ERROR
016600*    PATH, IT ONLY EVER COMPUTES A NUMBER
016700     MOVE ZERO TO LEV-RETURN-CD.
016800     PERFORM 050-FIND-LENGTHS THRU 050-EXIT.
016900     IF WS-LEN-A = ZERO AND WS-LEN-B = ZERO
017000*        RQ4550 - BOTH EMPTY, SIMILARITY IS DEFINED AS 1.0000 -
017100*        WITHOUT THIS SHORT-CIRCUIT 200-BUILD-RATIO'S DIVIDE BY
017200*        WS-MAX-LEN WOULD BE A DIVIDE BY ZERO AND ABEND THE STEP
017300         MOVE 1.0000 TO LEV-SIMILARITY
017400         GOBACK
017500     END-IF.
017600     PERFORM 100-BUILD-DISTANCE THRU 100-EXIT.
017700     PERFORM 200-BUILD-RATIO THRU 200-EXIT.
017800     GOBACK.
017900 000-EXIT.
018000     EXIT.
018100
018200*    RIGHT-TRIM EACH INPUT STRING BY BACKING WS-LEN-x OFF THE
018300*    LAST NON-SPACE BYTE - THE 052/054 PARAGRAPH BODIES BELOW ARE
018400*    DELIBERATELY EMPTY, THE VARYING/UNTIL CLAUSE ON THE PERFORM
018500*    DOES ALL THE WORK, ONE BACKWARD STEP PER ITERATION
018600 050-FIND-LENGTHS.
018700     PERFORM 052-TRIM-A THRU 052-EXIT
018800             VARYING WS-LEN-A FROM 40 BY -1
018900             UNTIL WS-LEN-A = ZERO
019000                OR LEV-STR-A(WS-LEN-A:1) NOT = SPACE.
019100     PERFORM 054-TRIM-B THRU 054-EXIT
019200             VARYING WS-LEN-B FROM 40 BY -1
019300             UNTIL WS-LEN-B = ZERO
019400                OR LEV-STR-B(WS-LEN-B:1) NOT = SPACE.
019500 050-EXIT.
019600     EXIT.
019700
019800*    EMPTY BODY - SEE THE REMARK ABOVE 050-FIND-LENGTHS
019900 052-TRIM-A.
020000 052-EXIT.
020100     EXIT.
020200
020300*    EMPTY BODY - SEE THE REMARK ABOVE 050-FIND-LENGTHS
020400 054-TRIM-B.
020500 054-EXIT.
020600     EXIT.
020700
020800*    ONE-ROW DP - WS-DP-ROW-A HOLDS THE PREVIOUS ROW (PREFIX OF
020900*    LEV-STR-A OF LENGTH I-1), WS-DP-ROW-B IS BUILT AS THE
021000*    CURRENT ROW (PREFIX LENGTH I), THEN SWAPPED BACK INTO ROW A
021100*    CELL(J+1) HOLDS THE DISTANCE FOR A-PREFIX/B-PREFIX LENGTH J
021200 100-BUILD-DISTANCE.
021300*    ROW ZERO OF THE CLASSIC TWO-DIMENSIONAL TABLE IS JUST
021400*    0,1,2,3...WS-LEN-B - THE COST OF TURNING AN EMPTY PREFIX OF
021500*    STRING A INTO A B-PREFIX OF EACH LENGTH IS ALL INSERTIONS
021600     PERFORM 120-INIT-ONE-CELL THRU 120-EXIT
021700             VARYING A-IDX FROM 1 BY 1 UNTIL A-IDX > WS-LEN-B + 1.
021800
021900     PERFORM 150-DO-ONE-ROW THRU 150-EXIT
022000             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-LEN-A.
022100
022200     MOVE WS-DP-CELL-A(WS-LEN-B + 1) TO WS-EDIT-DISTANCE.
022300 100-EXIT.
022400     EXIT.
022500
022600*    SEEDS ONE CELL OF ROW ZERO - A-IDX RUNS 1 THRU WS-LEN-B + 1,
022700*    CELL VALUE IS A-IDX - 1 (THE INSERT-ONLY COST DESCRIBED ABOVE)
022800 120-INIT-ONE-CELL.
022900     COMPUTE WS-DP-CELL-A(A-IDX) = A-IDX - 1.
023000 120-EXIT.
023100     EXIT.
023200
023300*    BUILDS ONE FULL ROW OF THE DP TABLE (ONE VALUE OF WS-I) THEN
023400*    SWAPS THE JUST-BUILT ROW B BACK INTO ROW A SO THE NEXT
023500*    ITERATION OF WS-I SEES IT AS THE "PREVIOUS ROW"
023600 150-DO-ONE-ROW.
023700*    CELL(1) OF THIS ROW IS THE COST OF TURNING AN I-LONG PREFIX
023800*    OF STRING A INTO AN EMPTY PREFIX OF STRING B - ALL DELETIONS
023900     MOVE WS-I TO WS-DP-CELL-B(1).
024000     PERFORM 160-DO-ONE-CELL THRU 160-EXIT
024100             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-LEN-B.
024200     MOVE WS-DP-ROW-B-R TO WS-DP-ROW-A-R.
024300 150-EXIT.
024400     EXIT.
024500
024600*    STANDARD LEVENSHTEIN RECURRENCE FOR ONE (WS-I,WS-J) CELL -
024700*    COST IS THE CHEAPEST OF A DELETION, AN INSERTION, OR A
024800*    SUBSTITUTION (FREE WHEN THE TWO CHARACTERS ALREADY MATCH)
024900 160-DO-ONE-CELL.
025000     IF LEV-STR-A(WS-I:1) = LEV-STR-B(WS-J:1)
025100         MOVE ZERO TO WS-SUBST-COST
025200     ELSE
025300         MOVE 1 TO WS-SUBST-COST
025400     END-IF.
025500
025600*    DELETE THE WS-I-TH CHARACTER OF STRING A: ONE MORE THAN THE
025700*    CELL DIRECTLY ABOVE (SAME COLUMN, PREVIOUS ROW)
025800     COMPUTE WS-DEL-CAND = WS-DP-CELL-A(WS-J + 1) + 1.
025900*    INSERT THE WS-J-TH CHARACTER OF STRING B: ONE MORE THAN THE
026000*    CELL DIRECTLY TO THE LEFT (SAME ROW, PREVIOUS COLUMN)
026100     COMPUTE WS-INS-CAND = WS-DP-CELL-B(WS-J) + 1.
026200*    SUBSTITUTE (OR MATCH FREE): THE DIAGONAL CELL PLUS 0 OR 1
026300     COMPUTE WS-SUB-CAND = WS-DP-CELL-A(WS-J) + WS-SUBST-COST.
026400
026500     MOVE WS-DEL-CAND TO WS-BEST-CAND.
026600     IF WS-INS-CAND < WS-BEST-CAND
026700         MOVE WS-INS-CAND TO WS-BEST-CAND
026800     END-IF.
026900     IF WS-SUB-CAND < WS-BEST-CAND
027000         MOVE WS-SUB-CAND TO WS-BEST-CAND
027100     END-IF.
027200
027300     MOVE WS-BEST-CAND TO WS-DP-CELL-B(WS-J + 1).
027400 160-EXIT.
027500     EXIT.
027600
027700*    CONVERTS THE RAW EDIT DISTANCE INTO A 0.0000-1.0000 RATIO -
027800*    THE LONGER OF THE TWO TRIMMED STRINGS IS THE DENOMINATOR SO
027900*    A COMPLETELY DIFFERENT SHORT WORD DOES NOT SCORE THE SAME AS
028000*    A COMPLETELY DIFFERENT LONG SENTENCE
028100 200-BUILD-RATIO.
028200     MOVE WS-LEN-A TO WS-MAX-LEN.
028300     IF WS-LEN-B > WS-MAX-LEN
028400         MOVE WS-LEN-B TO WS-MAX-LEN
028500     END-IF.
028600     COMPUTE LEV-SIMILARITY =
028700         1 - (WS-EDIT-DISTANCE / WS-MAX-LEN).
028800*    BELT-AND-SUSPENDERS - THE FORMULA ABOVE CANNOT ACTUALLY GO
028900*    NEGATIVE FOR VALID INPUT, BUT A NEGATIVE EDITED SIMILARITY
029000*    WOULD BE A COBOL DISPLAY EMBARRASSMENT ON ANY DOWNSTREAM
029100*    REPORT, SO IT IS CLAMPED HERE ANYWAY
029200     IF LEV-SIMILARITY < ZERO
029300         MOVE ZERO TO LEV-SIMILARITY
029400     END-IF.
029500*    RQ5411 - WHEN THE OPERATOR HAS FLIPPED UPSI-0 ON FOR THIS
029600*    RUN, ECHO THE SCORE TO THE CONSOLE SO A BAD FUZZY MATCH CAN
029700*    BE DIAGNOSED WITHOUT PULLING A DUMP
029800     IF TRACE-ON
029900         MOVE LEV-SIMILARITY TO WS-SIMILARITY-EDIT
030000         DISPLAY "LEVRATIO SIMILARITY " WS-TRACE-AREA-R
030100             UPON CONSOLE
030200     END-IF.
030300 200-EXIT.
030400     EXIT.
