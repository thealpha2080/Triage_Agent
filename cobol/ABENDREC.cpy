000100******************************************************************
000200* ABENDREC - COMMON ABEND/TRACE WORK AREA                       *
000300* COPIED INTO EVERY JOB STEP IN THIS SUITE - CARRIES THE        *
000400* CURRENT-PARAGRAPH TRACE FIELD AND THE FIXED SYSOUT PRINT LINE *
000500* WRITTEN JUST BEFORE THE DELIBERATE DIVIDE-BY-ZERO ABEND       *
000600******************************************************************
000700* 05/30/09  JS  ORIG - RESTORED FROM THE OLD PATSRCH/TRMTUPDT   *
000800*                      JOB STREAM, THIS SHOP HAS ALWAYS SHARED  *
000900*                      ONE ABEND LAYOUT ACROSS ALL JOB STEPS    *
001000* 11/19/98  MM  Y2K - NO DATE FIELDS PRESENT, REVIEWED, CLOSED  *
001100******************************************************************
001200     05  PARA-NAME                   PIC X(30) VALUE SPACES.
001300     05  ABEND-REASON                PIC X(60) VALUE SPACES.
001400     05  ACTUAL-VAL                  PIC S9(09) COMP-3 VALUE ZERO.
001500     05  EXPECTED-VAL                PIC S9(09) COMP-3 VALUE ZERO.
001600     05  ZERO-VAL                    PIC S9(01) VALUE ZERO.
001700     05  ONE-VAL                     PIC S9(01) VALUE ONE.
001800     05  ABEND-REC.
001900         10  ABEND-TAG               PIC X(10) VALUE "**ABEND** ".
002000         10  ABEND-PARA-O            PIC X(30).
002100         10  FILLER                  PIC X(01) VALUE SPACE.
002200         10  ABEND-REASON-O          PIC X(60).
002300         10  FILLER                  PIC X(29) VALUE SPACES.
