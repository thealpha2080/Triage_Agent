000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* NORMTXT                                                        *
000400*                                                                *
000500* PURPOSE                                                        *
000600*   SHARED TEXT-NORMALIZE ROUTINE FOR THE TRIAGE INTAKE JOB      *
000700*   STREAM.  TAKES ANY X(200) PIECE OF TEXT (A CHAT-TURN         *
000800*   MESSAGE, A SYMPTOM-MASTER ALIAS, OR A CASE-ID BEING PADDED   *
000900*   FOR THE ACK-PHRASE HASH) AND RETURNS A "NORMALIZED" FORM:    *
001000*   LOWERCASE, ONLY a-z/0-9/SPACE SURVIVE, RUNS OF SPACES         *
001100*   SQUEEZED TO ONE, AND LEADING/TRAILING SPACE STRIPPED.        *
001200*                                                                *
001300* WHY IT IS A SEPARATE CALLED PROGRAM                             *
001400*   THE SAME NORMALIZED FORM HAS TO COME OUT IDENTICAL NO MATTER *
001500*   WHICH PARAGRAPH OF CANDMTCH ASKS FOR IT - ALIAS-INDEX BUILD, *
001600*   CANDIDATE MATCHING, SLOT EXTRACTION AND THE UNCLEAR CHECK    *
001700*   ALL CALL THIS ONE ROUTINE RATHER THAN EACH ROLLING ITS OWN   *
001800*   INSPECT/STRING LOGIC, WHICH IS HOW A PRIOR SHOP INCIDENT     *
001900*   (TWO SLIGHTLY DIFFERENT NORMALIZE PASSES DISAGREEING ON A    *
002000*   HYPHENATED ALIAS) GOT FIXED FOR GOOD.                        *
002100******************************************************************
002200 PROGRAM-ID.  NORMTXT.
002300 AUTHOR. JON SAYLES.
002400 INSTALLATION. COBOL DEVELOPMENT CENTER.
002500 DATE-WRITTEN. 03/14/88.
002600 DATE-COMPILED. 03/14/88.
002700 SECURITY. NON-CONFIDENTIAL.
002800******************************************************************
002900* CHANGE LOG                                                    *
003000******************************************************************
003100* 03/14/88  JS  ORIG - SHARED TEXT-NORMALIZE ROUTINE FOR THE      031488JS
003200*                      TRIAGE INTAKE JOB STREAM - LOWERCASE,      031488JS
003300*                      BLANK-OUT NON ALNUM, SQUEEZE SPACES,       031488JS
003400*                      TRIM - SAME NORMALIZED FORM IS USED BY     031488JS
003500*                      CANDMTCH FOR ALIAS-INDEX BUILD, CANDIDATE  031488JS
003600*                      MATCHING, SLOT EXTRACTION AND THE UNCLEAR  031488JS
003700*                      CHECK - CALLERS PASS A FIXED X(200) AREA   031488JS
003800* 02/03/98  MM  Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED,   020398MM
003900*                      CLOSED WITH NO CHANGE REQUIRED             020398MM
004000* 11/24/09  RH  RQ4488 - CALLERS WERE PASSING MIXED-CASE ALIAS    112409RH
004100*                      TEXT STRAIGHT FROM SYMS-MSTR-FILE, ADDED   112409RH
004200*                      AN INSPECT CONVERTING PASS UP FRONT SO     112409RH
004300*                      THE CLASS TEST BELOW ONLY EVER SEES LOWER  112409RH
004400* 08/17/11  RH  RQ5120 - BUMPED WORK AREA TO X(200) TO MATCH THE  081711RH
004500*                      WIDENED MSG-TEXT FIELD IN MSGREC           081711RH
004600* 04/09/13  RH  RQ5411 - ADDED THE UPSI-0 TRACE SWITCH, THE       040913RH
004700*                      WS-TRACE-LINE CONSOLE DISPLAY IN 000-      040913RH
004800*                      HOUSEKEEPING, AND THE TRAILING-SEPARATOR   040913RH
004900*                      TRACE IN 200-COLLAPSE-AND-TRIM - SAME      040913RH
005000*                      RQ AS THE LEVRATIO TRACE SWITCH            040913RH
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700*    LOWER-ALPHA/NUMERIC-DIGIT CLASS TESTS BELOW LET THE
005800*    100-BLANK-NON-ALNUM PARAGRAPH READ AS A CONDITION INSTEAD OF
005900*    A STRING OF RANGE COMPARISONS - THIS SHOP'S USUAL HABIT
006000*    WHEN A FIELD IS TESTED AGAINST THE SAME CHARACTER SET MORE
006100*    THAN ONCE IN A PROGRAM
006200 SPECIAL-NAMES.
006300     UPSI-0 IS TRACE-SWITCH
006400         ON STATUS IS TRACE-ON
006500         OFF STATUS IS TRACE-OFF
006600     CLASS LOWER-ALPHA IS "a" THRU "z"
006700     CLASS NUMERIC-DIGIT IS "0" THRU "9".
006800 INPUT-OUTPUT SECTION.
006900*    NO FILES - PURE CALLED TEXT UTILITY, LINKAGE IN/OUT ONLY
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300*    NO FD ENTRIES - SEE REMARK ABOVE
007400
007500 WORKING-STORAGE SECTION.
007600*    RUNNING OUTPUT LENGTH AS TEXT-OUT IS BUILT UP ONE CHARACTER
007700*    AT A TIME IN 250-COPY-ONE-CHAR - STANDALONE SCRATCH COUNTER,
007800*    77-LEVEL PER THIS SHOP'S CONVENTION (SEE PATSRCH'S WS-DATE,
007900*    DALYEDIT'S HEX-VAL)
008000 77  WS-OUT-LTH                  PIC S9(4) COMP.
008100*    "Y" WHILE THE COLLAPSE LOOP IS CURRENTLY INSIDE A RUN OF
008200*    SPACES ALREADY COPIED (OR AT THE START OF THE LINE) - DROPS
008300*    EVERY SPACE AFTER THE FIRST IN A RUN, WHICH IS HOW RUNS OF
008400*    SPACES GET SQUEEZED TO ONE
008500 77  WS-LAST-WAS-SPACE           PIC X(1) VALUE "Y".
008600     88 LAST-CHAR-SPACE          VALUE "Y".
008700
008800*    ONE CHARACTER PER TABLE CELL - TEXT-IN COPIED HERE SO EACH
008900*    BYTE CAN BE CLASS-TESTED AND BLANKED INDEPENDENTLY WITHOUT
009000*    REFERENCE-MODIFYING THE LINKAGE PARAMETER ITSELF
009100 01  WS-SCRATCH-LINE.
009200     05 WS-SCRATCH-CHAR OCCURS 200 TIMES INDEXED BY CHAR-IDX
009300                                 PIC X(1).
009400
009500*    FLAT VIEW OF WS-SCRATCH-LINE, USED FOR THE ONE-SHOT MOVE OF
009600*    TEXT-IN INTO THE TABLE AND FOR THE INSPECT CONVERTING PASS -
009700*    INSPECT WORKS ON THE WHOLE LINE, NOT CELL BY CELL
009800 01  WS-SCRATCH-LINE-R REDEFINES WS-SCRATCH-LINE
009900                                 PIC X(200).
010000
010100*    RQ5411 TRACE LINE - LENGTH FOLLOWED BY THE FIRST 30 BYTES OF
010200*    THE NORMALIZED RESULT, ENOUGH FOR AN OPERATOR TO CONFIRM A
010300*    NORMALIZE CALL WITHOUT FLOODING THE CONSOLE WITH A FULL 200
010400*    BYTES PER CALL
010500 01  WS-TRACE-LINE.
010600     05 WS-TRACE-LTH-D            PIC ZZZ9.
010700     05 FILLER                    PIC X(1) VALUE SPACE.
010800     05 WS-TRACE-TEXT             PIC X(30).
010900*    FLAT VIEW OF WS-TRACE-LINE FOR THE DISPLAY STATEMENT ITSELF
011000 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE
011100                                 PIC X(35).
011200
011300*    RQ5411 - HOLDS THE PRE-TRIM OUTPUT LENGTH SO THE TRAILING-
011400*    SEPARATOR TRACE IN 200-COLLAPSE-AND-TRIM CAN SHOW WHAT
011500*    WS-OUT-LTH WAS BEFORE THE ONE-BYTE TRIM, NOT JUST AFTER
011600 01  WS-OUT-LTH-AREA.
011700     05 WS-OUT-LTH-2ND            PIC S9(4) COMP.
011800*    PACKED-BYTES VIEW OF WS-OUT-LTH-AREA FOR THE TRACE DISPLAY
011900 01  WS-OUT-LTH-BYTES REDEFINES WS-OUT-LTH-AREA
012000                                 PIC X(2).
012100
012200 LINKAGE SECTION.
012300*    RAW TEXT TO NORMALIZE - CALLER'S FIELD, NEVER MODIFIED HERE
012400 01  TEXT-IN                     PIC X(200).
012500*    NORMALIZED RESULT, SPACE-FILLED PAST THE TRIMMED LENGTH
012600 01  TEXT-OUT                    PIC X(200).
012700
012800******************************************************************
012900* MAINLINE                                                       *
013000******************************************************************
013100 PROCEDURE DIVISION USING TEXT-IN, TEXT-OUT.
013200 000-HOUSEKEEPING.
013300     MOVE SPACES TO TEXT-OUT.
013400     MOVE TEXT-IN TO WS-SCRATCH-LINE-R.
013500*    LOWERCASE THE WHOLE LINE BEFORE THE CHARACTER-CLASS TEST -
013600*    RQ4488, SEE CHANGE LOG
013700     INSPECT WS-SCRATCH-LINE-R
013800         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
013900                 TO "abcdefghijklmnopqrstuvwxyz".
014000     MOVE ZERO TO WS-OUT-LTH.
014100*    PASS 1 - BLANK OUT EVERYTHING THAT IS NOT LETTER/DIGIT/SPACE
014200     PERFORM 100-BLANK-NON-ALNUM THRU 100-EXIT
014300             VARYING CHAR-IDX FROM 1 BY 1
014400             UNTIL CHAR-IDX > 200.
014500*    PASS 2 - SQUEEZE SPACE RUNS AND TRIM, BUILDING TEXT-OUT
014600     PERFORM 200-COLLAPSE-AND-TRIM THRU 200-EXIT.
014700*    RQ5411 - CONSOLE TRACE, ONLY WHEN THE OPERATOR HAS UPSI-0 ON
014800     IF TRACE-ON
014900         MOVE WS-OUT-LTH TO WS-TRACE-LTH-D
015000         MOVE TEXT-OUT(1:30) TO WS-TRACE-TEXT
015100         DISPLAY "NORMTXT " WS-TRACE-LINE-R UPON CONSOLE
015200     END-IF.
015300     GOBACK.
015400 000-EXIT.
015500     EXIT.
015600
015700*    ANYTHING LEFT THAT IS NOT a-z, 0-9 OR SPACE BECOMES A SPACE -
015800*    THIS IS WHAT KEEPS PUNCTUATION AND STRAY SYMBOLS OUT OF THE
015900*    NORMALIZED FORM SO "SHOULDN'T" AND "SHOULDNT" NORMALIZE ALIKE
016000 100-BLANK-NON-ALNUM.
016100     IF WS-SCRATCH-CHAR(CHAR-IDX) IS LOWER-ALPHA
016200         OR WS-SCRATCH-CHAR(CHAR-IDX) IS NUMERIC-DIGIT
016300         OR WS-SCRATCH-CHAR(CHAR-IDX) = SPACE
016400         NEXT SENTENCE
016500     ELSE
016600         MOVE SPACE TO WS-SCRATCH-CHAR(CHAR-IDX)
016700     END-IF.
016800 100-EXIT.
016900     EXIT.
017000
017100*    SQUEEZE RUNS OF SPACES TO ONE, LEFT-TRIM AS WE GO, THEN
017200*    RIGHT-TRIM BY LEAVING TEXT-OUT SPACE-FILLED PAST WS-OUT-LTH -
017300*    STARTING WS-LAST-WAS-SPACE AT "Y" MAKES THE FIRST CHARACTER
017400*    OF THE LINE ITS OWN "START OF A RUN", WHICH IS WHAT LEFT-
017500*    TRIMS ANY LEADING SPACES WITHOUT A SEPARATE PASS
017600 200-COLLAPSE-AND-TRIM.
017700     MOVE "Y" TO WS-LAST-WAS-SPACE.
017800     PERFORM 250-COPY-ONE-CHAR THRU 250-EXIT
017900             VARYING CHAR-IDX FROM 1 BY 1
018000             UNTIL CHAR-IDX > 200.
018100*    HANG ONTO THE PRE-TRIM LENGTH IN WS-OUT-LTH-2ND SO THE
018200*    TRAILING-SEPARATOR CHECK BELOW CAN BE TRACED IF NEEDED -
018300*    WS-OUT-LTH-BYTES IS THE PACKED-BYTES VIEW USED BY THE TRACE
018400     MOVE WS-OUT-LTH TO WS-OUT-LTH-2ND.
018500*    THE COPY LOOP ABOVE LEAVES AT MOST ONE TRAILING SEPARATOR
018600*    SPACE WHEN THE SOURCE TEXT ENDS IN A REAL WORD - DROP IT
018700     IF WS-OUT-LTH > ZERO
018800         AND TEXT-OUT(WS-OUT-LTH:1) = SPACE
018900         SUBTRACT 1 FROM WS-OUT-LTH
019000     END-IF.
019100*    RQ5411 TRACE - ONLY FIRES WHEN THE TRIM ABOVE ACTUALLY
019200*    CHANGED THE LENGTH, SO A CLEAN NORMALIZE (NO TRAILING SEP)
019300*    DOES NOT SPAM THE CONSOLE ON EVERY SINGLE CALL
019400     IF TRACE-ON AND WS-OUT-LTH NOT = WS-OUT-LTH-2ND
019500         DISPLAY "NORMTXT TRIMMED TRAILING SEP, WAS "
019600             WS-OUT-LTH-BYTES UPON CONSOLE
019700     END-IF.
019800 200-EXIT.
019900     EXIT.
020000
020100*    COPIES ONE CHARACTER OF WS-SCRATCH-LINE INTO TEXT-OUT UNLESS
020200*    IT IS A SPACE FOLLOWING ANOTHER SPACE (OR THE START OF THE
020300*    LINE), IN WHICH CASE IT IS SILENTLY DROPPED
020400 250-COPY-ONE-CHAR.
020500     IF WS-SCRATCH-CHAR(CHAR-IDX) = SPACE
020600         IF LAST-CHAR-SPACE
020700             GO TO 250-EXIT
020800         ELSE
020900             MOVE "Y" TO WS-LAST-WAS-SPACE
021000         END-IF
021100     ELSE
021200         MOVE "N" TO WS-LAST-WAS-SPACE
021300     END-IF.
021400     ADD 1 TO WS-OUT-LTH.
021500     MOVE WS-SCRATCH-CHAR(CHAR-IDX) TO TEXT-OUT(WS-OUT-LTH:1).
021600 250-EXIT.
021700     EXIT.
