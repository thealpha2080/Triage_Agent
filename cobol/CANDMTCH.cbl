000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* CANDMTCH                                                        *
000400*                                                                 *
000500* PURPOSE                                                         *
000600*   FIRST JOB STEP OF THE TRIAGE INTAKE SUITE.  LOADS THE         *
000700*   SYMPTOM REFERENCE TABLE AND ITS ALIAS TEXT INTO MEMORY,       *
000800*   THEN WALKS THE CHAT-TURN TRANSACTION FILE ONE MESSAGE AT A    *
000900*   TIME, GROUPING MESSAGES INTO CASES BY SESSION ID, MATCHING    *
001000*   EACH MESSAGE'S TEXT AGAINST THE ALIAS INDEX (EXACT N-GRAM     *
001100*   PASS FIRST, FUZZY EDIT-DISTANCE PASS SECOND), EXTRACTING      *
001200*   DURATION/SEVERITY SLOTS, AND DRIVING A SMALL CONVERSATION     *
001300*   STATE MACHINE THAT DECIDES WHAT THE BOT SHOULD ASK OR SAY     *
001400*   NEXT.  HANDS EVERYTHING OFF TO CASESAVE VIA THE CASE-WORK     *
001500*   FILE FOR JSON PERSISTENCE.                                    *
001600*                                                                 *
001700* METHOD                                                          *
001800*   NO DATABASE ON THIS BOX FOR THE SYMPTOM REFERENCE DATA, SO    *
001900*   IT IS LOADED WHOLE INTO WS-SYM-TABLE AT STARTUP AND SEARCHED  *
002000*   IN MEMORY - SAME APPROACH THE OLD PATSRCH TOOK WITH THE       *
002100*   EQUIPMENT TABLE.  THE ALIAS TEXT IS RUN THROUGH NORMTXT AND   *
002200*   COLLAPSED INTO A DEDUPED INDEX (WS-ALIAS-TABLE) PLUS A FLAT   *
002300*   LIST OF EVERY ALIAS EVEN WHEN DUPLICATED (WS-ALL-ALIASES) -   *
002400*   THE EXACT PASS SEARCHES THE DEDUPED INDEX, THE FUZZY PASS     *
002500*   SCANS THE FLAT LIST, SEE RQ5288 BELOW FOR WHY THEY DIFFER.    *
002600*                                                                 *
002700* JOB STREAM POSITION                                             *
002800*   FIRST STEP - REPLACES THE OLD PATSRCH SLOT IN THIS SHOP'S     *
002900*   JOB STREAM NUMBERING.  HANDS OFF TO CASESAVE, THE SECOND      *
003000*   AND FINAL STEP, VIA THE CASE-WORK-FILE.  CALLS TWO SMALL      *
003100*   SUBPROGRAMS DIRECTLY: NORMTXT FOR TEXT NORMALIZATION AND      *
003200*   LEVRATIO FOR THE FUZZY-MATCH SIMILARITY SCORE.                *
003300******************************************************************
003400 PROGRAM-ID.  CANDMTCH.
003500 AUTHOR. JON SAYLES.
003600 INSTALLATION. COBOL DEVELOPMENT CENTER.
003700 DATE-WRITTEN. 05/02/88.
003800 DATE-COMPILED. 05/02/88.
003900 SECURITY. NON-CONFIDENTIAL.
004000******************************************************************
004100* CHANGE LOG                                                     *
004200******************************************************************
004300* 05/02/88  JS  ORIG - FIRST JOB STEP OF THE TRIAGE INTAKE        050288JS
004400*                      SUITE - LOADS THE SYMPTOM REFERENCE        050288JS
004500*                      TABLE, BUILDS THE ALIAS INDEX, THEN        050288JS
004600*                      MATCHES EACH INCOMING CHAT-TURN AGAINST    050288JS
004700*                      IT - REPLACES THE OLD PATSRCH SLOT IN      050288JS
004800*                      THIS SHOP'S JOB STREAM NUMBERING           050288JS
004900* 09/23/88  JS  ORIG - ADDED THE CASE ACCUMULATOR TABLE AND THE   092388JS
005000*                      CASE-WORK-FILE HANDOFF TO CASESAVE         092388JS
005100* 11/19/98  MM  Y2K - CASE-STARTED-EPOCH-MS IS BUILT FROM         111998MM
005200*                      ACCEPT-FROM-DATE/TIME, WHICH THIS SHOP'S   111998MM
005300*                      Y2K TASK FORCE ALREADY CENTURY-WINDOWED    111998MM
005400*                      SHOPWIDE IN 1997 - REVIEWED, CLOSED        111998MM
005500* 01/22/10  RH  RQ4550 - SEE LEVRATIO LOG, FUZZY PASS WAS         012210RH
005600*                      ABENDING ON A BLANK MESSAGE - CALLING      012210RH
005700*                      PROGRAM NOW SKIPS 300-MATCH-CANDIDATES     012210RH
005800*                      ENTIRELY WHEN THE NORMALIZED TEXT IS       012210RH
005900*                      EMPTY, LEVRATIO IS NEVER CALLED FOR IT     012210RH
006000* 02/11/10  RH  RQ4602 - FIRST CUT DID NOT TRACK CASE-LAST-BOT-   021110RH
006100*                      KEY, CLARIFYING-MODE CALLERS SAW THE SAME  021110RH
006200*                      PROMPT TWICE IN A ROW - ADDED THE FIELD    021110RH
006300*                      AND THE 640/680 KEY-SETTING LOGIC          021110RH
006400* 08/17/11  RH  RQ5120 - WIDENED MSG-TEXT TO X(200), RETUNED      081711RH
006500*                      THE TOKEN TABLE AND N-GRAM BUILD FOR THE   081711RH
006600*                      LONGER LINE                                081711RH
006700* 09/14/12  RH  RQ5288 - FUZZY PASS NOW SCANS THE FLAT ALL-       091412RH
006800*                      ALIASES LIST INSTEAD OF THE DEDUPED ALIAS  091412RH
006900*                      INDEX - MATCHES THE OLD SYSTEM'S DUPLICATE 091412RH
007000*                      SCAN BEHAVIOR, SEE DESIGN NOTES            091412RH
007100* 04/02/13  RH  RQ5410 - CAPPED CASE-CAND-COUNT AT 20 AND         040213RH
007200*                      CASE-NOTES STORAGE AT 50 PER TABLE ROW -   040213RH
007300*                      COUNT FIELDS STILL TALLY EVERY MESSAGE     040213RH
007400* 04/09/13  RH  RQ5411 - ADDED THE UPSI-0 TRACE SWITCH, SEE THE   040913RH
007500*                      SAME RQ IN LEVRATIO AND NORMTXT - THIS     040913RH
007600*                      PROGRAM'S TRACE JUST CONFIRMS EXACT VS     040913RH
007700*                      FUZZY HITS AS THEY ARE RECORDED            040913RH
007800******************************************************************
007900
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER. IBM-390.
008300 OBJECT-COMPUTER. IBM-390.
008400*    REAL-WORD-CHAR CLASSIFIES THE BYTES THAT COUNT AS PART OF A
008500*    "REAL" WORD FOR THE UNCLEAR-MESSAGE CHECK IN 505-COUNT-REAL-
008600*    WORDS - LOWERCASE LETTERS AND DIGITS ONLY, SINCE NORMTXT HAS
008700*    ALREADY FOLDED EVERYTHING ELSE OUT BY THE TIME IT GETS HERE
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     UPSI-0 IS TRACE-SWITCH
009100         ON STATUS IS TRACE-ON
009200         OFF STATUS IS TRACE-OFF
009300     CLASS REAL-WORD-CHAR IS "a" THRU "z", "0" THRU "9".
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600*    ABEND MESSAGE OUTPUT ONLY - THIS STEP HAS NO REPORT OF ITS
009700*    OWN
009800     SELECT SYSOUT
009900     ASSIGN TO UT-S-SYSOUT
010000       ORGANIZATION IS SEQUENTIAL.
010100
010200*    SYMPTOM REFERENCE TABLE, PRE-CONVERTED FROM THE KNOWLEDGE-
010300*    BASE JSON - SEE THE FD BELOW FOR HOW IT IS ORDERED AND READ.
010400*    THE CONVERSION FROM JSON TO THIS FIXED-WIDTH FORM RUNS ON A
010500*    DIFFERENT BOX ENTIRELY, OUTSIDE THIS SHOP'S IBM-390 BATCH
010600*    WINDOW, AND IS OUT OF SCOPE FOR THIS JOB STREAM
010700     SELECT SYMS-MSTR-FILE
010800     ASSIGN TO UT-S-SYMMSTR
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS SFCODE.
011100
011200*    THE CHAT-TURN TRANSACTION FILE - ONE RECORD PER INCOMING
011300*    MESSAGE, FILE ORDER ONLY, NOT SORTED BY SESSION.  A SORT
011400*    STEP AHEAD OF THIS ONE WAS CONSIDERED WHEN THIS JOB STREAM
011500*    WAS FIRST BUILT, BUT THE IN-MEMORY CASE TABLE MAKES IT
011600*    UNNECESSARY - SEE THE METHOD NOTE AT THE TOP OF THIS PROGRAM
011700     SELECT MSG-FILE
011800     ASSIGN TO UT-S-MSGFILE
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS MFCODE.
012100
012200*    HANDOFF FILE TO CASESAVE - THIS STEP WRITES IT, NEVER READS
012300*    IT BACK.  CASESAVE OPENS THE SAME LOGICAL NAME FOR INPUT IN
012400*    THE NEXT JOB STEP - THE JCL, NOT THIS PROGRAM, IS WHAT
012500*    ACTUALLY CONNECTS ONE STEP'S OUTPUT TO THE NEXT STEP'S INPUT
012600     SELECT CASE-WORK-FILE
012700     ASSIGN TO UT-S-CASEWORK
012800       ACCESS MODE IS SEQUENTIAL
012900       FILE STATUS IS CFCODE.
013000
013100 DATA DIVISION.
013200 FILE SECTION.
013300*    STANDARD SYSTEM-OUTPUT LINE FOR THE ONE ABEND MESSAGE THIS
013400*    STEP CAN PRODUCE, SEE 1000-ABEND-RTN
013500 FD  SYSOUT
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 130 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS SYSOUT-REC.
014100 01  SYSOUT-REC  PIC X(130).
014200
014300******* THIS FILE IS A ONE-TIME PRE-CONVERTED COPY OF THE
014400******* KNOWLEDGE-BASE JSON - ONE FIXED-WIDTH RECORD PER
014500******* SYMPTOM, ORDERED BY SYM-CODE - READ ONCE AT STARTUP,
014600******* NEVER RE-READ DURING THE RUN, NO KEYED ACCESS
014700 FD  SYMS-MSTR-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 900 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS SYMS-MSTR-REC.
015300 01  SYMS-MSTR-REC   PIC X(900).
015400
015500******* CHAT-TURN TRANSACTIONS, FILE ORDER, SESSIONS MAY BE
015600******* INTERLEAVED - MSG-SESSION-ID IN EACH RECORD IS THE
015700******* ONLY THING THAT GROUPS THEM, THERE IS NO SORT STEP
015800 FD  MSG-FILE
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 250 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS MSG-FILE-REC.
016400 01  MSG-FILE-REC    PIC X(250).
016500
016600******* HANDOFF FILE TO CASESAVE - ONE DETAIL RECORD PER CASE
016700******* WITH AT LEAST ONE NOTE, PLUS A BALANCED TRAILER RECORD -
016800******* SAME SHAPE AS THE OLD PATSRCH/TRMTSRCH TRAILER PATTERN.
016900******* THE 10700-BYTE RECORD LENGTH IS SIZED TO HOLD THE WIDEST
017000******* POSSIBLE CASEWORK.cpy PAYLOAD (50 NOTES AT 200 BYTES
017100******* EACH, PLUS 20 CANDIDATE ROWS, PLUS FIXED FIELDS) WITH NO
017200******* PART OF IT LEFT UNACCOUNTED FOR
017300 FD  CASE-WORK-FILE
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 10700 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS CASE-WORK-REC.
017900 01  CASE-WORK-REC.
018000*        "D" FOR A CASE DETAIL RECORD, "T" FOR THE ONE TRAILER
018100*        RECORD WRITTEN AT THE END OF THE RUN BY 900-CLEANUP.
018200*        CASESAVE TESTS THIS SAME BYTE WHEN IT READS THE FILE
018300*        BACK, SO THE TWO PROGRAMS AGREE ON RECORD SHAPE WITHOUT
018400*        SHARING A COPYBOOK FOR THE WHOLE RECORD
018500     05  CW-RECORD-TYPE      PIC X(01).
018600         88  CW-DETAIL-REC   VALUE "D".
018700         88  CW-TRAILER-REC  VALUE "T".
018800*        RAW BYTES OF EITHER A CASEWORK.cpy DETAIL PAYLOAD OR,
018900*        FOR THE TRAILER RECORD, THE PACKED IN-RECORD-COUNT -
019000*        920-WRITE-ONE-CASE AND 900-CLEANUP EACH MOVE INTO THIS
019100*        FILLER BY REFERENCE MODIFICATION, NEVER DIRECTLY
019200     05  FILLER              PIC X(10699).
019300
019400 WORKING-STORAGE SECTION.
019500*    FILE STATUS BYTES - GROUPED UNDER ONE 01 PER THIS SHOP'S
019600*    HABIT, NOT BROKEN OUT TO 77s THE WAY A ONE-OFF SWITCH OR
019700*    COUNTER WOULD BE
019800 01  FILE-STATUS-CODES.
019900*        "10" IS THE STANDARD AT-END STATUS THIS SHOP CHECKS -
020000*        THE 050-LOAD-SYM-TABLE LOOP RUNS UNTIL THIS FIRES
020100     05  SFCODE                  PIC X(2).
020200         88 NO-MORE-SYMS         VALUE "10".
020300*        SAME "10" AT-END CONVENTION, DRIVES THE MAINLINE'S
020400*        UNTIL NO-MORE-MSGS PERFORM
020500     05  MFCODE                  PIC X(2).
020600         88 NO-MORE-MSGS         VALUE "10".
020700*        NOT ACTUALLY TESTED ANYWHERE IN THIS PROGRAM - CFCODE
020800*        IS SET BY THE WRITE STATEMENTS BUT THIS STEP TRUSTS A
020900*        SUCCESSFUL COMPILE-TIME FIXED-LENGTH WRITE TO SUCCEED,
021000*        THE SAME ASSUMPTION THE OLD PATSRCH TRAILER WRITE MADE
021100     05  CFCODE                  PIC X(2).
021200         88 CODE-WRITE           VALUE SPACES.
021300
021400*    ONE CHAT-TURN RECORD, LAID OUT BY MSGREC.cpy - SESSION ID,
021500*    MESSAGE TEXT AND WHATEVER ELSE THE UPSTREAM FEED CARRIES.
021600*    REFRESHED BY EVERY READ MSG-FILE INTO MSG-REC STATEMENT -
021700*    NEVER MOVED TO EXPLICITLY, THE READ...INTO DOES THE WORK
021800 01  MSG-REC.
021900     COPY MSGREC.
022000
022100*    ONE SYMPTOM REFERENCE ROW AS READ FROM SYMS-MSTR-FILE,
022200*    LAID OUT BY SYMPMSTR.cpy - MOVED INTO WS-SYM-TABLE ROW BY
022300*    ROW DURING 050-LOAD-SYM-TABLE, NEVER REFERENCED DIRECTLY
022400*    ONCE THE TABLE IS BUILT.  A SEPARATE WORKING-STORAGE
022500*    RECORD FROM THE FD BLOB SO THE FIELD-LEVEL LAYOUT IS
022600*    AVAILABLE FOR THE ROW-BY-ROW TABLE LOAD MOVE
022700 01  SYM-MASTER-REC.
022800     COPY SYMPMSTR.
022900
023000*    ONE OUTGOING CASE-WORK-FILE DETAIL PAYLOAD, LAID OUT BY
023100*    CASEWORK.cpy - THE SAME COPYBOOK CASESAVE USES TO READ IT
023200*    BACK, SO NEITHER PROGRAM HAS TO KNOW THE OTHER'S INTERNALS.
023300*    BUILT FRESH FROM A CASE TABLE ROW BY 920-WRITE-ONE-CASE,
023400*    ONE PER CASE THAT HAS AT LEAST ONE NOTE
023500 01  WS-CASE-WORK-DETAIL.
023600     COPY CASEWORK.
023700
023800*    TRAILER RECORD LAYOUT - ONLY THE FIRST 10 BYTES (TYPE FLAG
023900*    PLUS THE COUNT) MEAN ANYTHING, THE REST IS PADDING TO MATCH
024000*    CASE-WORK-REC'S FIXED WIDTH
024100 01  WS-TRAILER-REC.
024200*        NOT USED DIRECTLY - CW-RECORD-TYPE IS SET SEPARATELY IN
024300*        900-CLEANUP AFTER THIS BYTE IS MOVED, SEE THE REF-MOD
024400*        REMARK THERE
024500     05  FILLER                  PIC X(01).
024600*        RUN-TOTAL OF DETAIL RECORDS ACTUALLY WRITTEN, NOT THE
024700*        NUMBER OF CASES OR MESSAGES SEEN - CASESAVE CHECKS THIS
024800*        AGAINST ITS OWN READ COUNT AS A BALANCING CONTROL, THE
024900*        SAME PATTERN THIS SHOP USES ON EVERY MULTI-STEP JOB
025000     05  IN-RECORD-COUNT         PIC 9(09).
025100*        PADS THE TRAILER OUT TO THE SAME 10700-BYTE WIDTH AS A
025200*        DETAIL RECORD SO CASE-WORK-FILE HAS ONE FIXED RECORD
025300*        LENGTH THROUGHOUT
025400     05  FILLER                  PIC X(10690).
025500
025600******* SYMPTOM REFERENCE TABLE - LOADED ONCE AT STARTUP BY
025700******* 050-LOAD-SYM-TABLE, NEVER RE-READ FROM DISK AGAIN - 200
025800******* ROWS IS THIS SHOP'S SIZING FOR THE FULL KNOWLEDGE BASE,
025900******* EACH ROW CARRYING UP TO 20 ALIAS PHRASES
026000 01  WS-SYM-TABLE.
026100     05  WS-SYM-ROW OCCURS 200 TIMES INDEXED BY SYM-IDX.
026200*            THE STABLE SYMPTOM CODE - THIS IS WHAT ENDS UP IN
026300*            A CASE'S CANDIDATE LIST, NEVER THE LABEL TEXT
026400         10  SYM-CODE            PIC X(20).
026500*            HUMAN-READABLE NAME, DISPLAY/TRACE USE ONLY
026600         10  SYM-LABEL           PIC X(40).
026700*            BROAD GROUPING FOR THE KNOWLEDGE BASE, DISPLAY/
026800*            TRACE USE ONLY, NOT TESTED BY THE MATCH LOGIC
026900         10  SYM-CATEGORY        PIC X(20).
027000*            NOT USED BY THE MATCH LOGIC IN THIS STEP - CARRIED
027100*            THROUGH FOR A DOWNSTREAM SCORING PASS THAT IS OUT
027200*            OF SCOPE FOR THIS JOB STREAM
027300         10  SYM-WEIGHT          PIC S9V9(4).
027400*            "Y"/"N" - ALSO CARRIED THROUGH UNUSED BY THIS STEP,
027500*            A DOWNSTREAM ESCALATION RULE READS IT INSTEAD
027600         10  SYM-RED-FLAG        PIC X(01).
027700*            NUMBER OF SYM-ALIAS SLOTS BELOW ACTUALLY POPULATED
027800*            FOR THIS SYMPTOM, SET WHEN THE KNOWLEDGE BASE WAS
027900*            LAST CONVERTED TO THE SYMS-MSTR-FILE FLAT FORMAT
028000         10  SYM-ALIAS-COUNT     PIC 9(02).
028100*            UP TO 20 ALIAS PHRASES PER SYMPTOM, INDEXED INTO BY
028200*            070-BUILD-ALIAS-INDEX WHEN BUILDING THE ALIAS TABLE
028300         10  SYM-ALIAS OCCURS 20 TIMES
028400                                 PIC X(40).
028500*    RUNNING COUNT OF SYMPTOM ROWS ACTUALLY LOADED - STANDALONE
028600*    77-LEVEL PER THIS SHOP'S CONVENTION, NOT PART OF THE TABLE
028700*    GROUP ITSELF
028800 77  WS-SYM-COUNT                PIC 9(03) COMP VALUE ZERO.
028900
029000******* DEDUPED ALIAS INDEX - ONE ROW PER DISTINCT NORMALIZED
029100******* ALIAS TEXT, EACH CARRYING THE LIST OF SYMPTOM CODES THAT
029200******* SHARE THAT ALIAS - SEARCHED BY THE EXACT N-GRAM PASS IN
029300******* 322-EXACT-ONE-START
029400 01  WS-ALIAS-TABLE.
029500     05  WS-ALIAS-ROW OCCURS 2000 TIMES INDEXED BY ALIAS-IDX.
029600*            NORMALIZED (LOWERCASE, PUNCTUATION-STRIPPED) ALIAS
029700*            TEXT - THE KEY THE EXACT PASS SEARCHES ON
029800         10  ALIAS-TEXT-NORM     PIC X(40).
029900*            HOW MANY OF THE 10 ALIAS-CODE SLOTS BELOW ARE
030000*            ACTUALLY IN USE FOR THIS ALIAS TEXT
030100         10  ALIAS-CODE-COUNT    PIC 9(02).
030200*            SYMPTOM CODES SHARING THIS ALIAS TEXT - USUALLY
030300*            JUST ONE, BUT SEE 079-APPEND-CODE-TO-ALIAS FOR HOW
030400*            A SECOND SYMPTOM CAN SHARE THE SAME PHRASE
030500         10  ALIAS-CODE OCCURS 10 TIMES
030600                                 PIC X(20).
030700*    RUNNING COUNT OF DISTINCT ALIAS ENTRIES - STANDALONE 77 PER
030800*    SHOP CONVENTION
030900 77  WS-ALIAS-COUNT              PIC 9(04) COMP VALUE ZERO.
031000
031100******* FLAT, UNDEDUPED LIST OF EVERY ALIAS PHRASE SEEN, ONE
031200******* ENTRY PER SYM-ALIAS OCCURRENCE - THE FUZZY PASS SCANS
031300******* THIS INSTEAD OF THE DEDUPED INDEX SO A PHRASE OWNED BY
031400******* SEVERAL SYMPTOMS GETS SCORED SEVERAL TIMES, MATCHING THE
031500******* OLD SYSTEM'S DUPLICATE-SCAN BEHAVIOR - SEE RQ5288 ABOVE
031600 01  WS-ALL-ALIASES.
031700*        ONE ENTRY PER SYM-ALIAS OCCURRENCE ACROSS THE WHOLE
031800*        KNOWLEDGE BASE - A PHRASE OWNED BY THREE SYMPTOMS
031900*        APPEARS HERE THREE TIMES, ONCE PER OWNING SYMPTOM
032000     05  WS-ALL-ALIAS-ENTRY OCCURS 4000 TIMES
032100                                 PIC X(40).
032200*    RUNNING COUNT OF FLAT-LIST ENTRIES - STANDALONE 77
032300 77  WS-ALL-ALIAS-COUNT          PIC 9(04) COMP VALUE ZERO.
032400
032500******* CASE ACCUMULATOR TABLE - ONE ROW PER DISTINCT SESSION
032600******* SEEN IN THIS RUN, BUILT UP AS MESSAGES ARRIVE - THE
032700******* CORE WORKING SET FOR THE WHOLE PROGRAM, ADDED BY THE
032800******* 09/23/88 CHANGE LOGGED ABOVE
032900 01  WS-CASE-TABLE.
033000     05  WS-CASE-ROW OCCURS 200 TIMES INDEXED BY CASE-IDX.
033100*            CARRIED THROUGH FROM MSG-SESSION-ID UNCHANGED, SEE
033200*            155-ADD-NEW-CASE
033300         10  CASE-ID             PIC X(36).
033400         10  CASE-SESSION-ID     PIC X(36).
033500*            RUN-TIMESTAMP SUBSTITUTE FOR A TRUE UNIX EPOCH, SEE
033600*            THE BANNER OVER WS-DATE-TIME-STAMP BELOW
033700         10  CASE-STARTED-EPOCH-MS
033800                                 PIC 9(15).
033900*            SET DOWNSTREAM WHEN A HUMAN AGENT PICKS UP THE
034000*            CASE - THIS STEP ONLY READS THIS FIELD, NEVER SETS
034100*            IT, SEE 100-MAINLINE'S SKIP-IF-LOCKED CHECK
034200         10  CASE-LOCKED         PIC X(01).
034300             88  CASE-IS-LOCKED  VALUE "Y".
034400*            OPENING / CLARIFYING / GATHER-SLOTS / COLLECT-MORE /
034500*            READY - DRIVEN BY 600-REPLY-STATE-MACHINE
034600         10  CASE-MODE           PIC X(12).
034700             88  CASE-MODE-CLARIFYING VALUE "CLARIFYING".
034800*            RQ4602 - REMEMBERS WHICH CLARIFYING PROMPT WAS LAST
034900*            SHOWN SO A REPEAT UNCLEAR MESSAGE DOES NOT REPEAT
035000*            THE SAME PROMPT VERBATIM
035100         10  CASE-LAST-BOT-KEY   PIC X(20).
035200*            ONE OF THE FIXED DURATION-SLOT VALUES SET BY
035300*            440-EXTRACT-DURATION - BLANK UNTIL A MESSAGE
035400*            MENTIONS A RECOGNIZED TIME PHRASE
035500         10  CASE-DURATION       PIC X(12).
035600*            "mild"/"moderate"/"severe" SET BY 420-EXTRACT-
035700*            SEVERITY - BLANK UNTIL A MESSAGE MENTIONS ONE
035800         10  CASE-SEVERITY       PIC X(10).
035900*            RQ5410 - TALLIES EVERY ACCEPTED MESSAGE EVEN PAST
036000*            THE 50-ROW STORAGE CAP BELOW, SEE 200-APPEND-NOTE
036100         10  CASE-NOTES-COUNT    PIC 9(04).
036200*            RQ5410 CAPPED STORAGE AT 50 ROWS - MESSAGE 51 AND
036300*            BEYOND ARE STILL COUNTED ABOVE BUT NOT STORED HERE
036400         10  CASE-NOTE OCCURS 50 TIMES
036500                                 PIC X(200).
036600*            HOW MANY OF THE 20 CANDIDATE SLOTS BELOW ARE IN USE
036700         10  CASE-CAND-COUNT     PIC 9(02).
036800*            RQ5410 CAPPED AT 20 DISTINCT SYMPTOM CANDIDATES -
036900*            SEE 380-BUMP-CONFIDENCE FOR THE CAP CHECK
037000         10  CASE-CAND-TABLE OCCURS 20 TIMES.
037100*                THE SYMPTOM CODE FROM WS-SYM-TABLE, NOT THE
037200*                DISPLAY LABEL
037300             15  CASE-CAND-CODE  PIC X(20).
037400             15  CASE-CAND-CONF  PIC S9V9(4).
037500*    RUNNING COUNT OF DISTINCT CASES OPENED THIS RUN - STANDALONE
037600*    77, CHECKED AGAINST THE 200-ROW CAP IN 155-ADD-NEW-CASE
037700 77  WS-CASE-COUNT               PIC 9(03) COMP VALUE ZERO.
037800
037900******* CASE-STARTED-EPOCH-MS SUBSTITUTE - THIS SHOP HAS NO
038000******* UNIX-EPOCH LIBRARY ON IBM-390, SO A RUN-TIMESTAMP IS
038100******* BUILT FROM ACCEPT-FROM-DATE/TIME INSTEAD (SEE Y2K LOG
038200******* ENTRY ABOVE) - REDEFINED BELOW AS THE SPLIT WORKING PAIR
038300 01  WS-DATE-TIME-STAMP.
038400*        YYMMDD FROM ACCEPT FROM DATE
038500     05  WS-STAMP-DATE            PIC 9(06).
038600*        HHMMSSHH FROM ACCEPT FROM TIME, HUNDREDTHS OF A SECOND
038700     05  WS-STAMP-TIME            PIC 9(09).
038800*    FLAT 15-DIGIT VIEW USED TO STAMP CASE-STARTED-EPOCH-MS IN
038900*    ONE MOVE, SEE 155-ADD-NEW-CASE
039000*    15 DIGITS TOTAL (6 + 9) MATCHES CASE-STARTED-EPOCH-MS'S OWN
039100*    PIC 9(15) EXACTLY, SO THE MOVE IN 155-ADD-NEW-CASE IS A
039200*    STRAIGHT NUMERIC MOVE WITH NO TRUNCATION OR PADDING
039300 01  WS-DATE-TIME-STAMP-R REDEFINES WS-DATE-TIME-STAMP
039400                                 PIC 9(15).
039500
039600******* TOKEN WORK AREA - ONE MESSAGE'S NORMALIZED TEXT SPLIT ON
039700******* SPACES, UP TO 40 WORDS - USED BY BOTH THE EXACT N-GRAM
039800******* BUILD (310-BUILD-TOKENS) AND THE FUZZY PASS'S PER-TOKEN
039900******* SCORING LOOP (350-FUZZY-PASS)
040000 01  WS-TOKEN-AREA.
040100     05  WS-TOKEN-CELL OCCURS 40 TIMES.
040200*            ONE WORD, LEFT-JUSTIFIED, SPACE-PADDED TO 20 BYTES
040300         10  WS-TOKEN-TEXT       PIC X(20).
040400*            ACTUAL BYTE LENGTH OF THIS TOKEN BEFORE PADDING,
040500*            AS RETURNED BY THE UNSTRING'S COUNT IN CLAUSE
040600         10  WS-TOKEN-LEN        PIC 9(02) COMP.
040700*    FLAT BYTE VIEW, NOT REFERENCED BY THE PROCEDURE DIVISION
040800*    TODAY BUT KEPT FOR THE SAME REASON THE OTHER TABLE
040900*    REDEFINES IN THIS SUITE ARE KEPT - A FUTURE DUMP/RELOAD
041000*    ROUTINE CAN MOVE THE WHOLE TABLE IN ONE SHOT
041100 01  WS-TOKEN-AREA-R REDEFINES WS-TOKEN-AREA
041200                                 PIC X(880).
041300*    RUNNING TOKEN COUNT FOR THE CURRENT MESSAGE - STANDALONE 77,
041400*    RESET TO ZERO AT THE TOP OF EVERY 310-BUILD-TOKENS CALL
041500 77  WS-TOKEN-COUNT              PIC 9(02) COMP VALUE ZERO.
041600
041700*    STANDALONE SCRATCH SUBSCRIPTS, COUNTERS AND ONE-SHOT
041800*    SWITCHES - 77-LEVEL PER THIS SHOP'S CONVENTION (SEE
041900*    PATSRCH'S MORE-PATSORT-SW, TRMTSRCH'S MORE-TRANSORT-SW) -
042000*    NONE OF THESE IS PART OF A RECORD, EACH IS A ONE-SHOT LOOP
042100*    OR WORK VARIABLE USED AND RESET WITHIN A SINGLE PARAGRAPH
042200*    OR A SMALL GROUP OF RELATED PARAGRAPHS
042300*    STRING POINTER FOR THE UNSTRING IN 315-EXTRACT-ONE-TOKEN
042400 77  WS-PTR                      PIC 9(03) COMP.
042500*    RIGHT-TRIMMED LENGTH OF WS-NORM-TEXT, SET BY 165-FIND-NORM-
042600*    LEN, TESTED BY 300-MATCH-CANDIDATES AND 500-UNCLEAR-CHECK
042700 77  WS-NORM-LEN                 PIC 9(03) COMP.
042800*    LEADING-BLANK SCAN POSITION FOR 160-TRIM-MSG-TEXT
042900 77  WS-MSG-TRIM-LEAD            PIC 9(03) COMP.
043000*    TRAILING-BLANK SCAN POSITION FOR 160-TRIM-MSG-TEXT
043100 77  WS-MSG-TRIM-TRAIL           PIC 9(03) COMP.
043200*    RESULTING TRIMMED-MESSAGE LENGTH, ZERO MEANS AN ALL-BLANK
043300*    MESSAGE - RQ4550's SKIP CONDITION TESTS THIS INDIRECTLY VIA
043400*    WS-NORM-LEN AFTER NORMTXT RUNS
043500 77  WS-MSG-TRIM-LEN             PIC 9(03) COMP.
043600*    TOKEN SUBSCRIPT SHARED BY 350-FUZZY-PASS AND 505-COUNT-
043700*    REAL-WORDS
043800 77  WS-TOK-SUB                  PIC 9(02) COMP.
043900*    COUNT OF TOKENS AT LEAST 3 BYTES LONG, USED BY 500-UNCLEAR-
044000*    CHECK TO DECIDE IF A MESSAGE HAS ENOUGH CONTENT TO ACT ON
044100 77  WS-REAL-WORD-COUNT          PIC 9(02) COMP.
044200*    CURRENT N-GRAM WIDTH (1 THRU 4 WORDS) FOR THE EXACT PASS,
044300*    DRIVEN BY THE VARYING CLAUSE IN 320-EXACT-PASS
044400 77  WS-NG-LEN                   PIC 9(01) COMP.
044500*    STARTING TOKEN SUBSCRIPT FOR THE CURRENT N-GRAM, DRIVEN BY
044600*    THE VARYING CLAUSE IN 320-EXACT-PASS
044700 77  WS-NG-START                 PIC 9(02) COMP.
044800*    ALIAS-CODE SUBSCRIPT SHARED BY 330/360'S BUMP-ONE-CODE
044900*    HELPERS
045000 77  WS-AC-SUB                   PIC 9(02) COMP.
045100*    WS-ALL-ALIASES SUBSCRIPT FOR THE FUZZY-PASS SCORING LOOP IN
045200*    355-SCORE-ONE-ALIAS
045300 77  WS-AA-SUB                   PIC 9(04) COMP.
045400*    CASE-CAND-TABLE SUBSCRIPT FOR 382-CHECK-ONE-CAND
045500 77  WS-CC-SUB                   PIC 9(02) COMP.
045600*    BEST-SCORING ALIAS FOUND SO FAR IN THE CURRENT FUZZY PASS,
045700*    ZERO MEANS NO CANDIDATE HAS CLEARED THE THRESHOLD YET
045800 77  WS-BEST-ALIAS-SUB           PIC 9(04) COMP.
045900*    GENERAL-PURPOSE INSPECT TALLY, RESET TO ZERO BEFORE EVERY
046000*    USE IN 420/440/550'S KEYWORD-SCAN PARAGRAPHS
046100 77  WS-TALLY                    PIC 9(04) COMP.
046200*    CHARACTER-POSITION SUBSCRIPT FOR THE ACK-PHRASE HASH SCAN IN
046300*    627-SUM-ONE-CHAR
046400 77  CHAR-IDX2                   PIC 9(02) COMP.
046500*    RUNNING SUM OF CHARACTER-TABLE POSITIONS, THE hash(caseId)
046600*    SUBSTITUTE BUILT BY 625-PICK-ACK-PHRASE
046700 77  WS-BYTE-SUM                 PIC 9(04) COMP.
046800*    QUOTIENT FROM THE MOD-3 DIVIDE IN 625-PICK-ACK-PHRASE -
046900*    DISCARDED, ONLY THE REMAINDER (WS-ACK-INDEX) MATTERS
047000 77  WS-DIVIDE-QUOT               PIC 9(04) COMP.
047100*    REMAINDER OF hash(caseId) MOD 3 - THE ACK-PHRASE SELECTOR,
047200*    SET BY 625-PICK-ACK-PHRASE FOR A DOWNSTREAM PROMPT-TEXT
047300*    LOOKUP THAT IS OUT OF SCOPE FOR THIS JOB STREAM
047400 77  WS-ACK-INDEX                PIC 9(01) COMP.
047500*    SET "Y" THE MOMENT ANY N-GRAM WIDTH FINDS AN EXACT ALIAS
047600*    MATCH IN 322-EXACT-ONE-START - ONCE ON, THE FUZZY PASS IS
047700*    SKIPPED ENTIRELY FOR THIS MESSAGE.  RESET TO "N" AT THE TOP
047800*    OF EVERY 300-MATCH-CANDIDATES CALL, NEVER CARRIED ACROSS
047900*    MESSAGES
048000 77  WS-EXACT-HIT-SW              PIC X(01) VALUE "N".
048100     88  WS-EXACT-HIT             VALUE "Y".
048200*    SET "Y" BY 500-UNCLEAR-CHECK WHEN THE MESSAGE IS BLANK, ONE
048300*    OF THE FILLER-PHRASE LIST, OR TOO SHORT ON REAL WORDS.  READ
048400*    BY 600-REPLY-STATE-MACHINE TO PICK WHICH OF ITS THREE PATHS
048500*    TO TAKE
048600 77  WS-UNCLEAR-SW                PIC X(01) VALUE "N".
048700     88  WS-IS-UNCLEAR             VALUE "Y".
048800*    SET "Y" BY 550-SEEMS-DONE-CHECK WHEN THE CALLER'S TEXT
048900*    MATCHES ONE OF THE "I'M FINISHED" PHRASES.  ONLY TESTED
049000*    INSIDE 660-SUBSEQUENT-CLEAR-LOGIC, NEVER ON THE FIRST
049100*    MESSAGE OF A CASE
049200 77  WS-SEEMS-DONE-SW              PIC X(01) VALUE "N".
049300     88  WS-SEEMS-DONE             VALUE "Y".
049400*    SET "Y" BY 382-CHECK-ONE-CAND WHEN THE CODE BEING BUMPED IS
049500*    ALREADY IN CASE-CAND-TABLE - STOPS 380-BUMP-CONFIDENCE FROM
049600*    ADDING A DUPLICATE ROW.  RESET TO "N" AT THE TOP OF EVERY
049700*    380-BUMP-CONFIDENCE CALL
049800 77  WS-FOUND-SW                   PIC X(01) VALUE "N".
049900     88  WS-CAND-FOUND              VALUE "Y".
050000
050100*    CURRENT N-GRAM TEXT UNDER TEST, BUILT BY 312-BUILD-ONE-
050200*    NGRAM, COMPARED AGAINST THE ALIAS INDEX IN 322-EXACT-ONE-
050300*    START
050400 01  WS-NGRAM-TEXT                PIC X(40).
050500*    BEST-SCORING ALIAS TEXT FOUND BY THE FUZZY PASS, LOOKED UP
050600*    IN THE ALIAS INDEX BY 360-RECORD-FUZZY-HIT
050700 01  WS-FUZZY-ALIAS-TEXT          PIC X(40).
050800*    SYMPTOM CODE BEING BUMPED INTO THE CASE'S CANDIDATE LIST,
050900*    SHARED BY BOTH THE EXACT AND FUZZY HIT-RECORDING PATHS
051000 01  WS-BUMP-CODE                 PIC X(20).
051100*    CONFIDENCE VALUE TO BUMP - 1.0000 FOR AN EXACT HIT, THE
051200*    LEVRATIO SIMILARITY SCORE FOR A FUZZY HIT
051300 01  WS-BUMP-CONF                 PIC S9V9(4).
051400*    BEST SIMILARITY SCORE SEEN SO FAR IN THE CURRENT TOKEN'S
051500*    FUZZY SCORING LOOP, RESET TO ZERO PER TOKEN
051600 01  WS-BEST-SIM                  PIC S9V9(4).
051700
051800*    NORMTXT'S OUTPUT FOR THE CURRENT MESSAGE - LOWERCASED,
051900*    PUNCTUATION-STRIPPED, SPACE-COLLAPSED TEXT
052000 01  WS-NORM-TEXT                 PIC X(200).
052100*    LEADING/TRAILING-BLANK-TRIMMED RAW MESSAGE TEXT, BUILT BY
052200*    160-TRIM-MSG-TEXT BEFORE NORMTXT EVER SEES IT
052300 01  WS-MSG-TRIMMED               PIC X(200).
052400
052500*    NORMTXT CALLING CONVENTION IS FIXED AT X(200) IN/OUT - THESE
052600*    TWO PAD SHORTER TEXT (A 36-BYTE SESSION ID, A 40-BYTE ALIAS
052700*    PHRASE) OUT TO THAT WIDTH FOR THE CALL, THEN THE CALLER
052800*    SLICES BACK OUT ONLY THE BYTES IT NEEDS.  SPACES ARE MOVED
052900*    IN FIRST BY EVERY CALLER BEFORE THE REF-MOD MOVE OF THE
053000*    ACTUAL TEXT, SO THE UNUSED TAIL OF THE 200-BYTE AREA NEVER
053100*    CARRIES STALE BYTES FROM A PRIOR CALL
053200 01  WS-CASEID-PAD-IN             PIC X(200).
053300*    THE NORMALIZED RESULT COMES BACK HERE - ONLY THE LEADING
053400*    BYTES THE CALLER ACTUALLY NEEDS ARE EVER SLICED BACK OUT
053500 01  WS-CASEID-PAD-OUT            PIC X(200).
053600
053700******* hash(caseId) MOD 3 SUBSTITUTE TABLE - INDEXED BY
053800******* CHARACTER SO 627-SUM-ONE-CHAR CAN TURN EACH BYTE OF A
053900******* NORMALIZED CASE ID INTO A NUMERIC POSITION FOR THE
054000******* RUNNING SUM IN 625-PICK-ACK-PHRASE
054100 01  WS-CHAR-VALUE-TABLE VALUE
054200       "abcdefghijklmnopqrstuvwxyz0123456789 ".
054300     05  WS-CHAR-VALUE-CELL OCCURS 37 TIMES INDEXED BY CV-IDX
054400                                 PIC X(01).
054500*    FLAT VIEW, USED ONLY FOR THE VALUE-CLAUSE INITIALIZATION
054600*    ABOVE TO LINE UP WITH THE 37-CHARACTER LITERAL
054700 01  WS-CHAR-VALUE-TABLE-R REDEFINES WS-CHAR-VALUE-TABLE
054800                                 PIC X(37).
054900
055000******* LEVRATIO LINKAGE WORK COPY - MOVED HERE, WORKING-STORAGE
055100******* RATHER THAN LINKAGE, SO IT CAN BE FILLED BEFORE THE CALL
055200******* - MUST STAY BYTE-FOR-BYTE ALIGNED WITH LEVRATIO'S OWN
055300******* LEV-CALC-REC IN LINKAGE SECTION SINCE BOTH PROGRAMS SHARE
055400******* THIS SAME PHYSICAL STORAGE ACROSS THE CALL BOUNDARY.
055500******* IF LEVRATIO'S OWN LAYOUT EVER CHANGES, THIS GROUP HAS TO
055600******* CHANGE TO MATCH IT BYTE FOR BYTE - THERE IS NO SHARED
055700******* COPYBOOK BETWEEN THE TWO PROGRAMS FOR THIS ONE
055800 01  LEV-CALC-WORK-REC.
055900*        THE TOKEN BEING SCORED, LEFT-JUSTIFIED, SPACE-PADDED -
056000*        MOVED FRESH FOR EVERY CALL IN 355-SCORE-ONE-ALIAS
056100     05  LEV-STR-A-WORK          PIC X(40).
056200*        THE ALIAS-LIST ENTRY BEING COMPARED AGAINST
056300     05  LEV-STR-B-WORK          PIC X(40).
056400*        LEVRATIO'S ANSWER, 0.0000 THRU 1.0000 - TESTED AGAINST
056500*        WS-BEST-SIM IMMEDIATELY AFTER THE CALL RETURNS
056600     05  LEV-SIMILARITY-WORK     PIC S9V9(4).
056700*    RETURN CODE FROM LEVRATIO - NOT INSPECTED TODAY, RESET TO
056800*    ZERO BEFORE EVERY CALL SO A STALE VALUE CANNOT LEAK ACROSS
056900*    CALLS - STANDALONE 77 SINCE IT IS A SCRATCH RETURN AREA, NOT
057000*    PART OF THE SHARED LINKAGE RECORD ITSELF.  A NONZERO RETURN
057100*    WOULD SIGNAL A LEVRATIO INTERNAL ERROR - SEE LEVRATIO'S OWN
057200*    LINKAGE SECTION FOR WHAT THE CODES MEAN, IF THAT EVER
057300*    BECOMES WORTH CHECKING HERE
057400 77  LEV-RETURN-CD-WORK          PIC 9(4) COMP.
057500
057600*    STANDARD ABEND WORK AREA, COPIED INTO EVERY JOB STEP IN THIS
057700*    SUITE - SEE 900-CLEANUP, 155-ADD-NEW-CASE, 078-ADD-NEW-
057800*    ALIAS-ENTRY, AND 1000-ABEND-RTN.  RESTORED FROM THE OLD
057900*    PATSRCH/TRMTUPDT JOB STREAM PER ITS OWN CHANGE LOG, SO THE
058000*    ABEND MESSAGE FORMAT LOOKS THE SAME ON EVERY STEP IN THIS
058100*    SHOP'S BATCH SUITES
058200 COPY ABENDREC.
058300
058400******************************************************************
058500* MAINLINE                                                        *
058600******************************************************************
058700 PROCEDURE DIVISION.
058800*    HOUSEKEEPING PRIMES BOTH INPUT FILES, THEN THE SYMPTOM TABLE
058900*    LOADS, THEN THE ALIAS INDEX BUILDS FROM IT, THEN THE MESSAGE
059000*    LOOP RUNS - EACH STAGE DEPENDS ON THE ONE BEFORE IT BEING
059100*    FULLY COMPLETE, SO THEY RUN IN STRICT SEQUENCE, NOT
059200*    INTERLEAVED
059300*    STAGE 1 - OPEN FILES, PRIME BOTH READ-AHEADS
059400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
059500*    STAGE 2 - LOAD THE WHOLE SYMPTOM REFERENCE TABLE INTO MEMORY
059600     PERFORM 050-LOAD-SYM-TABLE THRU 050-EXIT
059700         VARYING SYM-IDX FROM 1 BY 1 UNTIL NO-MORE-SYMS.
059800*    STAGE 3 - INDEX EVERY ALIAS PHRASE FROM THE TABLE JUST LOADED
059900     PERFORM 070-BUILD-ALIAS-INDEX THRU 070-EXIT.
060000*    STAGE 4 - THE MESSAGE LOOP ITSELF, ONE CHAT-TURN AT A TIME
060100     PERFORM 100-MAINLINE THRU 100-EXIT
060200         UNTIL NO-MORE-MSGS.
060300*    STAGE 5 - WRITE CASE-WORK-FILE, CLOSE DOWN
060400     PERFORM 900-CLEANUP THRU 900-EXIT.
060500     MOVE ZERO TO RETURN-CODE.
060600     GOBACK.
060700
060800*    OPENS ALL FOUR FILES AND PRIMES THE READ-AHEAD FOR BOTH THE
060900*    SYMPTOM TABLE LOAD AND THE MESSAGE LOOP - IF EITHER FILE IS
061000*    COMPLETELY EMPTY THE GO TO 000-EXIT SKIPS STRAIGHT PAST THE
061100*    SYM-IDX SET, LEAVING THE LOAD/MATCH LOOPS BELOW WITH NOTHING
061200*    TO DO, WHICH IS CORRECT FOR AN EMPTY-INPUT RUN
061300 000-HOUSEKEEPING.
061400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
061500     DISPLAY "******** BEGIN JOB CANDMTCH ********".
061600*    RUN-TIMESTAMP SUBSTITUTE FOR CASE-STARTED-EPOCH-MS, SEE THE
061700*    BANNER OVER WS-DATE-TIME-STAMP ABOVE AND THE Y2K LOG ENTRY.
061800*    ACCEPT FROM DATE RETURNS A 6-DIGIT YYMMDD FORM ON THIS
061900*    SHOP'S COMPILER - THE Y2K TASK FORCE'S SHOPWIDE CENTURY-
062000*    WINDOWING RULE IS WHAT MAKES A TWO-DIGIT YEAR SAFE HERE
062100     ACCEPT WS-STAMP-DATE FROM DATE.
062200     ACCEPT WS-STAMP-TIME FROM TIME.
062300*    TWO INPUT FILES, TWO OUTPUT FILES - THE SYMPTOM TABLE AND
062400*    MESSAGE FILE ARE READ, THE CASE-WORK-FILE AND SYSOUT ARE
062500*    WRITTEN, NOTHING IS EXTENDED OR UPDATED IN PLACE
062600     OPEN INPUT SYMS-MSTR-FILE, MSG-FILE.
062700     OPEN OUTPUT CASE-WORK-FILE, SYSOUT.
062800
062900*    PRIME THE READ-AHEAD FOR THE SYMPTOM TABLE LOAD LOOP - AN
063000*    EMPTY SYMPTOM FILE MEANS THERE IS NOTHING TO MATCH AGAINST
063100*    FOR THE WHOLE RUN, SO 000-EXIT IS TAKEN IMMEDIATELY
063200     READ SYMS-MSTR-FILE INTO SYM-MASTER-REC
063300         AT END
063400         GO TO 000-EXIT
063500     END-READ.
063600
063700*    PRIME THE READ-AHEAD FOR THE MESSAGE LOOP - AN EMPTY
063800*    MESSAGE FILE MEANS THE MAINLINE'S UNTIL NO-MORE-MSGS
063900*    PERFORM NEVER EXECUTES ITS BODY
064000     READ MSG-FILE INTO MSG-REC
064100         AT END
064200         GO TO 000-EXIT
064300     END-READ.
064400
064500     SET SYM-IDX TO 1.
064600 000-EXIT.
064700     EXIT.
064800
064900*    LOADS ONE SYMPTOM ROW PER CALL, DRIVEN BY THE MAINLINE'S
065000*    VARYING SYM-IDX PERFORM - STOPS THE INDEX ADVANCING PAST
065100*    THE LAST ROW ACTUALLY READ SO WS-SYM-COUNT ALWAYS MATCHES
065200*    THE NUMBER OF POPULATED TABLE ROWS
065300 050-LOAD-SYM-TABLE.
065400*    RAW GROUP MOVE FROM THE JUST-READ SYM-MASTER-REC INTO THE
065500*    NEXT TABLE ROW - SAME TRICK THE OLD PATSRCH USED TO LOAD
065600*    FD-EQUIPMENT-REC INTO EQUIP-TABLE-REC(ROW-IDX)
065700     ADD 1 TO WS-SYM-COUNT.
065800     MOVE SYM-MASTER-REC TO WS-SYM-ROW(SYM-IDX).
065900
066000     READ SYMS-MSTR-FILE INTO SYM-MASTER-REC
066100         AT END
066200         GO TO 050-EXIT
066300     END-READ.
066400 050-EXIT.
066500     EXIT.
066600
066700*    WALKS EVERY LOADED SYMPTOM ROW AND INDEXES ITS ALIAS
066800*    PHRASES - RUNS EXACTLY ONCE, AFTER THE SYMPTOM TABLE IS
066900*    FULLY LOADED, BEFORE THE FIRST MESSAGE IS EVER MATCHED
067000 070-BUILD-ALIAS-INDEX.
067100     MOVE "070-BUILD-ALIAS-INDEX" TO PARA-NAME.
067200     PERFORM 075-INDEX-ONE-SYMPTOM THRU 075-EXIT
067300         VARYING SYM-IDX FROM 1 BY 1 UNTIL SYM-IDX > WS-SYM-COUNT.
067400 070-EXIT.
067500     EXIT.
067600
067700*    WALKS THE CURRENT SYMPTOM'S ALIAS LIST, ONE PHRASE AT A TIME
067800 075-INDEX-ONE-SYMPTOM.
067900     PERFORM 077-INDEX-ONE-ALIAS THRU 077-EXIT
068000         VARYING WS-AC-SUB FROM 1 BY 1
068100         UNTIL WS-AC-SUB > SYM-ALIAS-COUNT(SYM-IDX).
068200 075-EXIT.
068300     EXIT.
068400
068500*    NORMALIZES ONE ALIAS PHRASE, ADDS IT TO THE FLAT ALL-ALIASES
068600*    LIST (SEE RQ5288 ABOVE FOR WHY THAT LIST EXISTS SEPARATELY),
068700*    THEN EITHER CREATES A NEW DEDUPED-INDEX ENTRY OR APPENDS
068800*    THIS SYMPTOM'S CODE TO AN EXISTING ONE
068900 077-INDEX-ONE-ALIAS.
069000     MOVE SPACES TO WS-CASEID-PAD-IN.
069100     MOVE SYM-ALIAS(SYM-IDX, WS-AC-SUB) TO WS-CASEID-PAD-IN(1:40).
069200     CALL "NORMTXT" USING WS-CASEID-PAD-IN, WS-CASEID-PAD-OUT.
069300
069400*    FLAT LIST CAP AT 4000 ENTRIES - IF THE SHOP EVER LOADS A
069500*    KNOWLEDGE BASE THAT BLOWS PAST THIS, THE OVERFLOW SIMPLY
069600*    STOPS BEING ADDED RATHER THAN ABENDING, SINCE THIS LIST ONLY
069700*    FEEDS THE FUZZY PASS AND A PARTIAL FUZZY SCAN IS STILL
069800*    USEFUL WHERE A FULL ABEND WOULD NOT BE
069900     IF WS-ALL-ALIAS-COUNT < 4000
070000         ADD 1 TO WS-ALL-ALIAS-COUNT
070100         MOVE WS-CASEID-PAD-OUT(1:40)
070200             TO WS-ALL-ALIAS-ENTRY(WS-ALL-ALIAS-COUNT)
070300     END-IF.
070400
070500*    SEARCH THE DEDUPED INDEX FOR THIS NORMALIZED TEXT - AT END
070600*    MEANS NO PRIOR SYMPTOM HAS CLAIMED THIS EXACT ALIAS TEXT YET
070700     SET ALIAS-IDX TO 1.
070800     SEARCH WS-ALIAS-ROW
070900         AT END
071000             PERFORM 078-ADD-NEW-ALIAS-ENTRY THRU 078-EXIT
071100         WHEN ALIAS-TEXT-NORM(ALIAS-IDX) = WS-CASEID-PAD-OUT(1:40)
071200             PERFORM 079-APPEND-CODE-TO-ALIAS THRU 079-EXIT
071300     END-SEARCH.
071400 077-EXIT.
071500     EXIT.
071600
071700*    CREATES A BRAND-NEW DEDUPED-INDEX ROW FOR AN ALIAS TEXT THAT
071800*    HAS NEVER BEEN SEEN BEFORE - THE 2000-ROW CAP IS A HARD
071900*    ABEND, UNLIKE THE 4000-ENTRY FLAT-LIST CAP ABOVE, BECAUSE A
072000*    FULL DEDUPED INDEX MEANS THE EXACT PASS CAN NO LONGER BE
072100*    TRUSTED TO FIND EVERY DISTINCT ALIAS
072200 078-ADD-NEW-ALIAS-ENTRY.
072300     IF WS-ALIAS-COUNT = 2000
072400         MOVE "** ALIAS INDEX FULL" TO ABEND-REASON
072500         GO TO 1000-ABEND-RTN
072600     END-IF.
072700     ADD 1 TO WS-ALIAS-COUNT.
072800     SET ALIAS-IDX TO WS-ALIAS-COUNT.
072900     MOVE WS-CASEID-PAD-OUT(1:40) TO ALIAS-TEXT-NORM(ALIAS-IDX).
073000     MOVE 1 TO ALIAS-CODE-COUNT(ALIAS-IDX).
073100     MOVE SYM-CODE(SYM-IDX) TO ALIAS-CODE(ALIAS-IDX, 1).
073200 078-EXIT.
073300     EXIT.
073400
073500*    A SECOND (OR THIRD, ...) SYMPTOM SHARING AN ALREADY-INDEXED
073600*    ALIAS TEXT JUST APPENDS ITS CODE TO THE EXISTING ROW - THE
073700*    10-CODE CAP PER ALIAS QUIETLY STOPS ACCEPTING MORE RATHER
073800*    THAN ABENDING, SINCE A SHARED ALIAS PAST 10 SYMPTOMS IS A
073900*    KNOWLEDGE-BASE DATA-QUALITY ISSUE, NOT A SIZING FAILURE
074000 079-APPEND-CODE-TO-ALIAS.
074100     IF ALIAS-CODE-COUNT(ALIAS-IDX) < 10
074200         ADD 1 TO ALIAS-CODE-COUNT(ALIAS-IDX)
074300         MOVE SYM-CODE(SYM-IDX)
074400             TO ALIAS-CODE(ALIAS-IDX, ALIAS-CODE-COUNT(ALIAS-IDX))
074500     END-IF.
074600 079-EXIT.
074700     EXIT.
074800
074900*    PROCESSES ONE CHAT-TURN MESSAGE - FINDS OR OPENS ITS CASE,
075000*    TRIMS AND STORES THE TEXT, THEN (UNLESS THE MESSAGE IS BLANK
075100*    OR THE CASE IS ALREADY LOCKED) RUNS IT THROUGH NORMALIZATION,
075200*    MATCHING AND THE REPLY STATE MACHINE, IN THAT ORDER
075300 100-MAINLINE.
075400     MOVE "100-MAINLINE" TO PARA-NAME.
075500*    STEP 1 - FIND THIS MESSAGE'S CASE, OR OPEN A NEW ONE
075600     PERFORM 150-FIND-OR-ADD-CASE THRU 150-EXIT.
075700*    STEP 2 - TRIM THE RAW MESSAGE TEXT
075800     PERFORM 160-TRIM-MSG-TEXT THRU 160-EXIT.
075900
076000*    RQ4550 - AN ALL-BLANK MESSAGE HAS NOTHING TO MATCH OR STATE-
076100*    MACHINE ON, SO IT IS SKIPPED ENTIRELY RATHER THAN LET
076200*    300-MATCH-CANDIDATES OR THE STATE MACHINE SEE EMPTY TEXT
076300     IF WS-MSG-TRIM-LEN = ZERO
076400         GO TO 100-READ-NEXT
076500     END-IF.
076600
076700*    A LOCKED CASE (ALREADY MOVED TO A HUMAN QUEUE DOWNSTREAM)
076800*    DOES NOT ACCEPT FURTHER BOT PROCESSING
076900     IF CASE-IS-LOCKED(CASE-IDX)
077000         GO TO 100-READ-NEXT
077100     END-IF.
077200
077300*    STEP 3 - FILE THE TRIMMED TEXT AS THE NEXT NOTE ON THE CASE
077400     PERFORM 200-APPEND-NOTE THRU 200-EXIT.
077500*    STEP 4 - NORMALIZE, THEN FIND THE RIGHT-TRIMMED LENGTH
077600     CALL "NORMTXT" USING WS-MSG-TRIMMED, WS-NORM-TEXT.
077700     PERFORM 165-FIND-NORM-LEN THRU 165-EXIT.
077800*    STEP 5 - MATCH AGAINST THE ALIAS INDEX
077900     PERFORM 300-MATCH-CANDIDATES THRU 300-EXIT.
078000*    STEP 6 - LET THE CONVERSATION STATE MACHINE DECIDE WHAT
078100*    THE BOT SAYS NEXT
078200     PERFORM 600-REPLY-STATE-MACHINE THRU 600-EXIT.
078300
078400*    READ-AHEAD FOR THE MAINLINE PERFORM'S UNTIL CLAUSE - SHARED
078500*    BY BOTH THE NORMAL FALL-THROUGH PATH AND THE TWO SKIP-GO-TOs
078600*    ABOVE SO EVERY PATH THROUGH THIS PARAGRAPH ADVANCES THE FILE
078700 100-READ-NEXT.
078800     READ MSG-FILE INTO MSG-REC
078900         AT END
079000         GO TO 100-EXIT
079100     END-READ.
079200 100-EXIT.
079300     EXIT.
079400
079500*    LOOKS UP THE CASE MATCHING THIS MESSAGE'S SESSION ID, OR
079600*    OPENS A NEW ONE IF THIS IS THE FIRST MESSAGE SEEN FOR THAT
079700*    SESSION - LEAVES CASE-IDX POINTING AT THE RESULT EITHER WAY.
079800*    A LINEAR SEARCH, NOT A SEARCH ALL / BINARY SEARCH - THE
079900*    CASE TABLE IS NOT KEPT IN SESSION-ID ORDER SINCE ROWS ARE
080000*    ADDED IN THE ORDER SESSIONS FIRST APPEAR, NOT SORTED ORDER
080100 150-FIND-OR-ADD-CASE.
080200     SET CASE-IDX TO 1.
080300     SEARCH WS-CASE-ROW
080400         AT END
080500             PERFORM 155-ADD-NEW-CASE THRU 155-EXIT
080600         WHEN CASE-SESSION-ID(CASE-IDX) = MSG-SESSION-ID
080700             CONTINUE
080800     END-SEARCH.
080900 150-EXIT.
081000     EXIT.
081100
081200*    OPENS A BRAND-NEW CASE ROW FOR A SESSION ID NOT YET SEEN IN
081300*    THIS RUN
081400 155-ADD-NEW-CASE.
081500*    A 201ST DISTINCT SESSION IN ONE RUN IS A DATA EXCEPTION FOR
081600*    THIS SHOP'S BATCH SIZING, NOT A SILENT DROP - SEE RQ4602 LOG
081700     IF WS-CASE-COUNT = 200
081800         MOVE "** TOO MANY DISTINCT SESSIONS IN RUN" TO ABEND-REASON
081900         GO TO 1000-ABEND-RTN
082000     END-IF.
082100     ADD 1 TO WS-CASE-COUNT.
082200     SET CASE-IDX TO WS-CASE-COUNT.
082300*    CLEARS EVERY FIELD IN THE NEW ROW TO ITS DEFAULT BEFORE ANY
082400*    OF THE MOVES BELOW - WITHOUT THIS, CASE-LAST-BOT-KEY AND
082500*    CASE-DURATION/CASE-SEVERITY WOULD CARRY WHATEVER GARBAGE WAS
082600*    LEFT IN THIS TABLE SLOT FROM PROGRAM INITIALIZATION
082700     INITIALIZE WS-CASE-ROW(CASE-IDX).
082800*    THIS SHOP HAS NO UUID GENERATOR ON IBM-390 - THE SESSION ID
082900*    IS ALREADY UUID-SHAPED TEXT PER THE MSGREC LAYOUT, SO IT IS
083000*    CARRIED THROUGH AS THE CASE ID UNCHANGED
083100     MOVE MSG-SESSION-ID TO CASE-ID(CASE-IDX).
083200     MOVE MSG-SESSION-ID TO CASE-SESSION-ID(CASE-IDX).
083300     MOVE WS-DATE-TIME-STAMP-R TO CASE-STARTED-EPOCH-MS(CASE-IDX).
083400     MOVE "N" TO CASE-LOCKED(CASE-IDX).
083500     MOVE "OPENING" TO CASE-MODE(CASE-IDX).
083600 155-EXIT.
083700     EXIT.
083800
083900*    STRIPS LEADING AND TRAILING BLANKS FROM MSG-TEXT INTO
084000*    WS-MSG-TRIMMED - AN ALL-BLANK MESSAGE LEAVES WS-MSG-TRIM-LEN
084100*    AT ZERO, WHICH 100-MAINLINE TESTS TO SKIP THE MESSAGE
084200 160-TRIM-MSG-TEXT.
084300     MOVE SPACES TO WS-MSG-TRIMMED.
084400     PERFORM 161-FIND-LEAD THRU 161-EXIT
084500         VARYING WS-MSG-TRIM-LEAD FROM 1 BY 1
084600         UNTIL WS-MSG-TRIM-LEAD > 200
084700            OR MSG-TEXT(WS-MSG-TRIM-LEAD:1) NOT = SPACE.
084800     PERFORM 162-FIND-TRAIL THRU 162-EXIT
084900         VARYING WS-MSG-TRIM-TRAIL FROM 200 BY -1
085000         UNTIL WS-MSG-TRIM-TRAIL = ZERO
085100            OR MSG-TEXT(WS-MSG-TRIM-TRAIL:1) NOT = SPACE.
085200
085300*    LEAD PAST TRAIL MEANS THE WHOLE MESSAGE WAS BLANK - ZERO
085400*    LENGTH, NOTHING COPIED
085500     IF WS-MSG-TRIM-LEAD > WS-MSG-TRIM-TRAIL
085600         MOVE ZERO TO WS-MSG-TRIM-LEN
085700     ELSE
085800         COMPUTE WS-MSG-TRIM-LEN =
085900             WS-MSG-TRIM-TRAIL - WS-MSG-TRIM-LEAD + 1
086000         MOVE MSG-TEXT(WS-MSG-TRIM-LEAD:WS-MSG-TRIM-LEN)
086100             TO WS-MSG-TRIMMED(1:WS-MSG-TRIM-LEN)
086200     END-IF.
086300 160-EXIT.
086400     EXIT.
086500
086600*    EMPTY BODY - THE VARYING/UNTIL CLAUSE ON THE PERFORM IN
086700*    160-TRIM-MSG-TEXT DOES ALL THE WORK, SAME EMPTY-PARAGRAPH
086800*    IDIOM THIS SHOP USES ELSEWHERE FOR A PURE SCAN LOOP
086900 161-FIND-LEAD.
087000 161-EXIT.
087100     EXIT.
087200
087300*    EMPTY BODY - SEE THE REMARK ABOVE 161-FIND-LEAD
087400 162-FIND-TRAIL.
087500 162-EXIT.
087600     EXIT.
087700
087800*    RIGHT-TRIMS WS-NORM-TEXT THE SAME WAY 160-TRIM-MSG-TEXT
087900*    RIGHT-TRIMS THE RAW MESSAGE - SETS WS-NORM-LEN TO ZERO IF
088000*    NORMTXT RETURNED AN ALL-BLANK RESULT
088100 165-FIND-NORM-LEN.
088200     PERFORM 167-BACK-UP-ONE THRU 167-EXIT
088300         VARYING WS-NORM-LEN FROM 200 BY -1
088400         UNTIL WS-NORM-LEN = ZERO
088500            OR WS-NORM-TEXT(WS-NORM-LEN:1) NOT = SPACE.
088600 165-EXIT.
088700     EXIT.
088800
088900*    EMPTY BODY - SEE THE REMARK ABOVE 161-FIND-LEAD
089000 167-BACK-UP-ONE.
089100 167-EXIT.
089200     EXIT.
089300
089400*    STORES THE TRIMMED MESSAGE TEXT AS THE NEXT NOTE ON THE
089500*    CURRENT CASE.  CALLED ONCE PER ACCEPTED (NON-BLANK) MESSAGE,
089600*    BEFORE NORMALIZATION OR MATCHING RUNS, SO CASE-NOTE ALWAYS
089700*    HOLDS THE CALLER'S ORIGINAL WORDING, NOT THE NORMALIZED FORM
089800 200-APPEND-NOTE.
089900*    COUNT KEEPS TALLYING EVERY ACCEPTED MESSAGE PER RQ5410 -
090000*    ONLY THE TABLE ITSELF STOPS ACCEPTING ROWS PAST THE 50TH
090100     ADD 1 TO CASE-NOTES-COUNT(CASE-IDX).
090200     IF CASE-NOTES-COUNT(CASE-IDX) <= 50
090300         MOVE WS-MSG-TRIMMED
090400             TO CASE-NOTE(CASE-IDX, CASE-NOTES-COUNT(CASE-IDX))
090500     END-IF.
090600 200-EXIT.
090700     EXIT.
090800
090900*    TOP OF THE MATCHING LOGIC - TOKENIZES THE NORMALIZED TEXT,
091000*    RUNS THE EXACT N-GRAM PASS ACROSS ALL FOUR N-GRAM WIDTHS,
091100*    THEN FALLS BACK TO THE FUZZY EDIT-DISTANCE PASS ONLY IF NO
091200*    EXACT HIT WAS FOUND AT ANY WIDTH
091300 300-MATCH-CANDIDATES.
091400*    RQ4550 - AN EMPTY NORMALIZED MESSAGE HAS NO TOKENS TO BUILD
091500*    OR MATCH, SO NEITHER PASS RUNS - THIS IS WHAT KEEPS LEVRATIO
091600*    FROM EVER BEING CALLED WITH A BLANK STRING, SEE ITS OWN LOG
091700     IF WS-NORM-LEN = ZERO
091800         GO TO 300-EXIT
091900     END-IF.
092000     PERFORM 310-BUILD-TOKENS THRU 310-EXIT.
092100     MOVE "N" TO WS-EXACT-HIT-SW.
092200     PERFORM 320-EXACT-PASS THRU 320-EXIT
092300         VARYING WS-NG-LEN FROM 1 BY 1 UNTIL WS-NG-LEN > 4.
092400     IF NOT WS-EXACT-HIT
092500         PERFORM 350-FUZZY-PASS THRU 350-EXIT
092600     END-IF.
092700 300-EXIT.
092800     EXIT.
092900
093000*    SPLITS THE NORMALIZED TEXT ON SPACES INTO WS-TOKEN-AREA, UP
093100*    TO 40 TOKENS - A 41ST WORD IN ONE MESSAGE SIMPLY STOPS BEING
093200*    TOKENIZED RATHER THAN ABENDING, SINCE THE UNCLEAR-MESSAGE
093300*    AND MATCHING LOGIC BOTH DEGRADE GRACEFULLY WITH FEWER TOKENS.
093400*    RQ5120 RETUNED THIS TABLE AND CALLED PARAGRAPH FOR THE
093500*    WIDER 200-BYTE MESSAGE LINE, SEE THE CHANGE LOG ABOVE
093600 310-BUILD-TOKENS.
093700     MOVE 1 TO WS-PTR.
093800     MOVE ZERO TO WS-TOKEN-COUNT.
093900     PERFORM 315-EXTRACT-ONE-TOKEN THRU 315-EXIT
094000         UNTIL WS-PTR > WS-NORM-LEN OR WS-TOKEN-COUNT = 40.
094100 310-EXIT.
094200     EXIT.
094300
094400*    PULLS ONE SPACE-DELIMITED WORD OUT OF THE NORMALIZED TEXT,
094500*    ADVANCING WS-PTR PAST IT FOR THE NEXT CALL.  THE UNSTRING'S
094600*    OWN POINTER CLAUSE DOES ALL THE ADVANCING - THERE IS NO
094700*    SEPARATE MOVE TO STEP WS-PTR PAST THE DELIMITER
094800 315-EXTRACT-ONE-TOKEN.
094900     ADD 1 TO WS-TOKEN-COUNT.
095000     UNSTRING WS-NORM-TEXT(1:WS-NORM-LEN) DELIMITED BY SPACE
095100         INTO WS-TOKEN-TEXT(WS-TOKEN-COUNT)
095200             COUNT IN WS-TOKEN-LEN(WS-TOKEN-COUNT)
095300         WITH POINTER WS-PTR
095400     END-UNSTRING.
095500 315-EXIT.
095600     EXIT.
095700
095800*    RUNS THE EXACT PASS FOR ONE N-GRAM WIDTH (1 THROUGH 4 WORDS,
095900*    SET BY THE CALLER'S VARYING CLAUSE) ACROSS EVERY POSSIBLE
096000*    STARTING TOKEN.  WIDER N-GRAMS NATURALLY HAVE FEWER
096100*    POSSIBLE STARTING POSITIONS IN A GIVEN MESSAGE - THE UNTIL
096200*    CLAUSE BELOW STOPS AS SOON AS THE N-GRAM WOULD RUN PAST THE
096300*    LAST TOKEN
096400 320-EXACT-PASS.
096500     PERFORM 322-EXACT-ONE-START THRU 322-EXIT
096600         VARYING WS-NG-START FROM 1 BY 1
096700         UNTIL WS-NG-START + WS-NG-LEN - 1 > WS-TOKEN-COUNT.
096800 320-EXIT.
096900     EXIT.
097000
097100*    BUILDS ONE N-GRAM STARTING AT WS-NG-START AND CHECKS IT
097200*    AGAINST THE DEDUPED ALIAS INDEX FOR AN EXACT TEXT MATCH.
097300*    A LINEAR SEARCH OF THE ALIAS INDEX, NOT SEARCH ALL - THE
097400*    INDEX IS BUILT IN LOAD ORDER, NOT ALPHABETICAL ORDER, SO
097500*    THE ORDERED-TABLE BINARY-SEARCH FORM IS NOT AVAILABLE HERE
097600 322-EXACT-ONE-START.
097700     PERFORM 312-BUILD-ONE-NGRAM THRU 312-EXIT.
097800     SET ALIAS-IDX TO 1.
097900     SEARCH WS-ALIAS-ROW
098000         AT END
098100             CONTINUE
098200         WHEN ALIAS-TEXT-NORM(ALIAS-IDX) = WS-NGRAM-TEXT
098300             MOVE "Y" TO WS-EXACT-HIT-SW
098400             PERFORM 330-RECORD-EXACT-HIT THRU 330-EXIT
098500     END-SEARCH.
098600 322-EXIT.
098700     EXIT.
098800
098900*    CONCATENATES WS-NG-LEN CONSECUTIVE TOKENS, SPACE-SEPARATED,
099000*    INTO WS-NGRAM-TEXT - FOUR SEPARATE STRING STATEMENTS RATHER
099100*    THAN ONE LOOP-BUILT STRING SINCE EACH WIDTH NEEDS A
099200*    DIFFERENT FIXED NUMBER OF TOKEN REFERENCES
099300 312-BUILD-ONE-NGRAM.
099400     MOVE SPACES TO WS-NGRAM-TEXT.
099500     EVALUATE WS-NG-LEN
099600*            SINGLE-WORD N-GRAM - NO SEPARATOR NEEDED
099700         WHEN 1
099800             STRING WS-TOKEN-TEXT(WS-NG-START)
099900                        (1:WS-TOKEN-LEN(WS-NG-START))
100000                     DELIMITED BY SIZE
100100                 INTO WS-NGRAM-TEXT
100200             END-STRING
100300*            TWO-WORD N-GRAM, ONE SPACE SEPARATOR
100400         WHEN 2
100500             STRING WS-TOKEN-TEXT(WS-NG-START)
100600                        (1:WS-TOKEN-LEN(WS-NG-START))
100700                     DELIMITED BY SIZE
100800                 " " DELIMITED BY SIZE
100900                 WS-TOKEN-TEXT(WS-NG-START + 1)
101000                        (1:WS-TOKEN-LEN(WS-NG-START + 1))
101100                     DELIMITED BY SIZE
101200                 INTO WS-NGRAM-TEXT
101300             END-STRING
101400*            THREE-WORD N-GRAM, TWO SPACE SEPARATORS
101500         WHEN 3
101600             STRING WS-TOKEN-TEXT(WS-NG-START)
101700                        (1:WS-TOKEN-LEN(WS-NG-START))
101800                     DELIMITED BY SIZE
101900                 " " DELIMITED BY SIZE
102000                 WS-TOKEN-TEXT(WS-NG-START + 1)
102100                        (1:WS-TOKEN-LEN(WS-NG-START + 1))
102200                     DELIMITED BY SIZE
102300                 " " DELIMITED BY SIZE
102400                 WS-TOKEN-TEXT(WS-NG-START + 2)
102500                        (1:WS-TOKEN-LEN(WS-NG-START + 2))
102600                     DELIMITED BY SIZE
102700                 INTO WS-NGRAM-TEXT
102800             END-STRING
102900*            FOUR-WORD N-GRAM, THREE SPACE SEPARATORS - THIS IS
103000*            THE WIDEST N-GRAM THIS PASS BUILDS, SEE THE VARYING
103100*            WS-NG-LEN FROM 1 BY 1 UNTIL WS-NG-LEN > 4 CLAUSE
103200*            BACK IN THE MAINLINE
103300         WHEN 4
103400             STRING WS-TOKEN-TEXT(WS-NG-START)
103500                        (1:WS-TOKEN-LEN(WS-NG-START))
103600                     DELIMITED BY SIZE
103700                 " " DELIMITED BY SIZE
103800                 WS-TOKEN-TEXT(WS-NG-START + 1)
103900                        (1:WS-TOKEN-LEN(WS-NG-START + 1))
104000                     DELIMITED BY SIZE
104100                 " " DELIMITED BY SIZE
104200                 WS-TOKEN-TEXT(WS-NG-START + 2)
104300                        (1:WS-TOKEN-LEN(WS-NG-START + 2))
104400                     DELIMITED BY SIZE
104500                 " " DELIMITED BY SIZE
104600                 WS-TOKEN-TEXT(WS-NG-START + 3)
104700                        (1:WS-TOKEN-LEN(WS-NG-START + 3))
104800                     DELIMITED BY SIZE
104900                 INTO WS-NGRAM-TEXT
105000             END-STRING
105100     END-EVALUATE.
105200 312-EXIT.
105300     EXIT.
105400
105500*    BUMPS EVERY SYMPTOM CODE ATTACHED TO THE MATCHED ALIAS
105600*    INDEX ROW AT FULL (1.0000) CONFIDENCE.  A SHARED ALIAS
105700*    PHRASE (SEE 079-APPEND-CODE-TO-ALIAS) BUMPS EVERY ONE OF
105800*    ITS SYMPTOM CODES, NOT JUST THE FIRST
105900 330-RECORD-EXACT-HIT.
106000     PERFORM 332-BUMP-ONE-CODE THRU 332-EXIT
106100         VARYING WS-AC-SUB FROM 1 BY 1
106200         UNTIL WS-AC-SUB > ALIAS-CODE-COUNT(ALIAS-IDX).
106300*    RQ5411 - CONFIRM AN EXACT HIT WAS RECORDED WITHOUT NEEDING A
106400*    RECOMPILE TO ADD A ONE-OFF DISPLAY
106500     IF TRACE-ON
106600         DISPLAY "EXACT HIT: " WS-NGRAM-TEXT
106700     END-IF.
106800 330-EXIT.
106900     EXIT.
107000
107100*    BUMPS ONE SYMPTOM CODE AT THE GIVEN CONFIDENCE.  FULL
107200*    CONFIDENCE (1.0000) IS HARDCODED HERE SINCE THIS PATH ONLY
107300*    RUNS FOR AN EXACT TEXT MATCH, THERE IS NO PARTIAL-CREDIT
107400*    CONCEPT ON THE EXACT PASS
107500 332-BUMP-ONE-CODE.
107600     MOVE ALIAS-CODE(ALIAS-IDX, WS-AC-SUB) TO WS-BUMP-CODE.
107700     MOVE 1.0000 TO WS-BUMP-CONF.
107800     PERFORM 380-BUMP-CONFIDENCE THRU 380-EXIT.
107900 332-EXIT.
108000     EXIT.
108100
108200*    FALLBACK MATCHING PASS - ONLY REACHED WHEN NO N-GRAM WIDTH
108300*    FOUND AN EXACT ALIAS MATCH.  SCORES EVERY TOKEN AT LEAST 3
108400*    BYTES LONG AGAINST EVERY ENTRY IN THE FLAT ALL-ALIASES LIST
108500 350-FUZZY-PASS.
108600     PERFORM 352-FUZZY-ONE-TOKEN THRU 352-EXIT
108700         VARYING WS-TOK-SUB FROM 1 BY 1
108800         UNTIL WS-TOK-SUB > WS-TOKEN-COUNT.
108900 350-EXIT.
109000     EXIT.
109100
109200*    SCORES ONE TOKEN AGAINST THE WHOLE FLAT ALIAS LIST AND
109300*    RECORDS A FUZZY HIT IF THE BEST SCORE CLEARS THE 0.8000
109400*    SIMILARITY THRESHOLD.  0.8000 IS THIS SHOP'S TUNED CUTOFF -
109500*    LOWER THAN THAT AND THE FALSE-POSITIVE RATE ON UNRELATED
109600*    WORDS BECAME UNACCEPTABLE DURING FIELD TESTING
109700 352-FUZZY-ONE-TOKEN.
109800*    SHORT TOKENS (LESS THAN 3 BYTES) ARE TOO NOISY TO FUZZY-
109900*    MATCH RELIABLY, SO THEY ARE SKIPPED - THIS IS THE SAME
110000*    3-BYTE FLOOR 505-COUNT-REAL-WORDS USES FOR "REAL" WORDS
110100     IF WS-TOKEN-LEN(WS-TOK-SUB) < 3
110200         GO TO 352-EXIT
110300     END-IF.
110400     MOVE ZERO TO WS-BEST-SIM.
110500     MOVE ZERO TO WS-BEST-ALIAS-SUB.
110600     PERFORM 355-SCORE-ONE-ALIAS THRU 355-EXIT
110700         VARYING WS-AA-SUB FROM 1 BY 1
110800         UNTIL WS-AA-SUB > WS-ALL-ALIAS-COUNT.
110900     IF WS-BEST-SIM NOT < 0.8000 AND WS-BEST-ALIAS-SUB > ZERO
111000         MOVE WS-ALL-ALIAS-ENTRY(WS-BEST-ALIAS-SUB)
111100             TO WS-FUZZY-ALIAS-TEXT
111200         PERFORM 360-RECORD-FUZZY-HIT THRU 360-EXIT
111300     END-IF.
111400 352-EXIT.
111500     EXIT.
111600
111700*    CALLS LEVRATIO TO SCORE ONE TOKEN AGAINST ONE FLAT-LIST
111800*    ALIAS ENTRY, KEEPING THE BEST SCORE SEEN SO FAR.  THIS IS
111900*    THE INNERMOST LOOP OF THE WHOLE PROGRAM - ONE CALL PER
112000*    TOKEN PER FLAT-LIST ENTRY - SO IT IS ONLY EVER REACHED WHEN
112100*    NO EXACT HIT WAS FOUND FOR THIS MESSAGE AT ANY N-GRAM WIDTH
112200 355-SCORE-ONE-ALIAS.
112300     MOVE SPACES TO LEV-STR-A-WORK.
112400     MOVE WS-TOKEN-TEXT(WS-TOK-SUB) TO LEV-STR-A-WORK.
112500     MOVE WS-ALL-ALIAS-ENTRY(WS-AA-SUB) TO LEV-STR-B-WORK.
112600     MOVE ZERO TO LEV-RETURN-CD-WORK.
112700     CALL "LEVRATIO" USING LEV-CALC-WORK-REC, LEV-RETURN-CD-WORK.
112800     IF LEV-SIMILARITY-WORK > WS-BEST-SIM
112900         MOVE LEV-SIMILARITY-WORK TO WS-BEST-SIM
113000         MOVE WS-AA-SUB TO WS-BEST-ALIAS-SUB
113100     END-IF.
113200 355-EXIT.
113300     EXIT.
113400
113500*    LOOKS UP THE WINNING FUZZY ALIAS TEXT IN THE DEDUPED INDEX
113600*    AND BUMPS EVERY SYMPTOM CODE ATTACHED TO IT AT THE FUZZY
113700*    SIMILARITY SCORE.  THE WINNING TEXT CAME FROM THE FLAT
113800*    ALL-ALIASES LIST, SO IT IS GUARANTEED TO ALSO EXIST IN THE
113900*    DEDUPED INDEX - EVERY ENTRY IN THE FLAT LIST WAS COPIED
114000*    FROM AN ENTRY THAT WAS ALSO ADDED TO THE INDEX BACK IN
114100*    077-INDEX-ONE-ALIAS
114200 360-RECORD-FUZZY-HIT.
114300     SET ALIAS-IDX TO 1.
114400     SEARCH WS-ALIAS-ROW
114500         AT END
114600             CONTINUE
114700         WHEN ALIAS-TEXT-NORM(ALIAS-IDX) = WS-FUZZY-ALIAS-TEXT
114800             PERFORM 362-BUMP-FUZZY-CODE THRU 362-EXIT
114900                 VARYING WS-AC-SUB FROM 1 BY 1
115000                 UNTIL WS-AC-SUB > ALIAS-CODE-COUNT(ALIAS-IDX)
115100     END-SEARCH.
115200*    RQ5411 - CONFIRM A FUZZY HIT WAS RECORDED AND SHOW THE
115300*    SCORE THAT CLEARED THE 0.8000 THRESHOLD
115400     IF TRACE-ON
115500         DISPLAY "FUZZY HIT: " WS-FUZZY-ALIAS-TEXT " " WS-BEST-SIM
115600     END-IF.
115700 360-EXIT.
115800     EXIT.
115900
116000*    BUMPS ONE SYMPTOM CODE AT THE WINNING FUZZY SIMILARITY SCORE.
116100*    UNLIKE THE EXACT PATH, THE CONFIDENCE HERE VARIES MESSAGE TO
116200*    MESSAGE - WHATEVER WS-BEST-SIM ENDED UP AT FOR THIS TOKEN
116300 362-BUMP-FUZZY-CODE.
116400     MOVE ALIAS-CODE(ALIAS-IDX, WS-AC-SUB) TO WS-BUMP-CODE.
116500     MOVE WS-BEST-SIM TO WS-BUMP-CONF.
116600     PERFORM 380-BUMP-CONFIDENCE THRU 380-EXIT.
116700 362-EXIT.
116800     EXIT.
116900
117000*    ADDS OR UPDATES ONE SYMPTOM CODE IN THE CURRENT CASE'S
117100*    CANDIDATE LIST - SHARED BY BOTH THE EXACT AND FUZZY HIT
117200*    PATHS SO THE 20-ROW CAP AND THE HIGHEST-CONFIDENCE-WINS RULE
117300*    ONLY EXIST IN ONE PLACE.  WS-BUMP-CODE AND WS-BUMP-CONF MUST
117400*    ALREADY BE SET BY THE CALLER (332-BUMP-ONE-CODE OR
117500*    362-BUMP-FUZZY-CODE) BEFORE THIS PARAGRAPH IS PERFORMED
117600 380-BUMP-CONFIDENCE.
117700     MOVE "N" TO WS-FOUND-SW.
117800     PERFORM 382-CHECK-ONE-CAND THRU 382-EXIT
117900         VARYING WS-CC-SUB FROM 1 BY 1
118000         UNTIL WS-CC-SUB > CASE-CAND-COUNT(CASE-IDX).
118100*    RQ5410 - A 21ST DISTINCT CANDIDATE FOR ONE CASE IS QUIETLY
118200*    DROPPED, NOT ABENDED - THE FIRST 20 CANDIDATES ARE ALREADY
118300*    ENOUGH FOR A DOWNSTREAM TRIAGE DECISION
118400     IF NOT WS-CAND-FOUND
118500         IF CASE-CAND-COUNT(CASE-IDX) < 20
118600             ADD 1 TO CASE-CAND-COUNT(CASE-IDX)
118700             MOVE WS-BUMP-CODE
118800                 TO CASE-CAND-CODE(CASE-IDX, CASE-CAND-COUNT(CASE-IDX))
118900             MOVE WS-BUMP-CONF
119000                 TO CASE-CAND-CONF(CASE-IDX, CASE-CAND-COUNT(CASE-IDX))
119100         END-IF
119200     END-IF.
119300 380-EXIT.
119400     EXIT.
119500
119600*    CHECKS ONE EXISTING CANDIDATE ROW FOR A MATCH ON SYMPTOM
119700*    CODE - IF FOUND, KEEPS WHICHEVER CONFIDENCE IS HIGHER RATHER
119800*    THAN LETTING A WEAKER LATER HIT OVERWRITE A STRONGER EARLIER
119900*    ONE.  DOES NOT STOP THE CALLING PERFORM EARLY ON A MATCH -
120000*    THE LOOP STILL RUNS TO CASE-CAND-COUNT, BUT WS-FOUND-SW
120100*    BEING "Y" PREVENTS 380-BUMP-CONFIDENCE FROM ADDING A NEW ROW
120200*    AFTERWARD
120300 382-CHECK-ONE-CAND.
120400     IF CASE-CAND-CODE(CASE-IDX, WS-CC-SUB) = WS-BUMP-CODE
120500         MOVE "Y" TO WS-FOUND-SW
120600         IF WS-BUMP-CONF > CASE-CAND-CONF(CASE-IDX, WS-CC-SUB)
120700             MOVE WS-BUMP-CONF TO CASE-CAND-CONF(CASE-IDX, WS-CC-SUB)
120800         END-IF
120900     END-IF.
121000 382-EXIT.
121100     EXIT.
121200
121300*    EXTRACTS THE DURATION AND SEVERITY SLOTS FROM THE CURRENT
121400*    MESSAGE'S NORMALIZED TEXT, IF THEY HAVE NOT ALREADY BEEN SET
121500*    FROM AN EARLIER MESSAGE IN THIS CASE.  CALLED FROM BOTH THE
121600*    FIRST-MESSAGE PATH (620) AND THE SUBSEQUENT-CLEAR-MESSAGE
121700*    PATH (660) SO A CALLER CAN GIVE DURATION AND SEVERITY IN
121800*    EITHER THEIR OPENING MESSAGE OR A LATER ONE
121900 400-FILL-SLOTS.
122000     PERFORM 420-EXTRACT-SEVERITY THRU 420-EXIT.
122100     PERFORM 440-EXTRACT-DURATION THRU 440-EXIT.
122200 400-EXIT.
122300     EXIT.
122400
122500*    KEYWORD-SCANS THE NORMALIZED TEXT FOR A SEVERITY WORD -
122600*    ONCE THE CASE'S SEVERITY SLOT IS FILLED IT IS NEVER
122700*    OVERWRITTEN BY A LATER MESSAGE, SEE THE GUARD BELOW
122800 420-EXTRACT-SEVERITY.
122900     IF CASE-SEVERITY(CASE-IDX) NOT = SPACES
123000         GO TO 420-EXIT
123100     END-IF.
123200*    LOWEST SEVERITY BUCKET CHECKED FIRST - THE FOUR BUCKETS ARE
123300*    TESTED IN A FIXED ORDER, MILD THROUGH SEVERE, SO A MESSAGE
123400*    THAT SOMEHOW MENTIONS MORE THAN ONE WORD TAKES THE FIRST
123500*    ONE THAT MATCHES
123600     MOVE ZERO TO WS-TALLY.
123700     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "mild".
123800     IF WS-TALLY > ZERO
123900         MOVE "mild" TO CASE-SEVERITY(CASE-IDX)
124000         GO TO 420-EXIT
124100     END-IF.
124200*    MIDDLE SEVERITY BUCKET
124300     MOVE ZERO TO WS-TALLY.
124400     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "moderate".
124500     IF WS-TALLY > ZERO
124600         MOVE "moderate" TO CASE-SEVERITY(CASE-IDX)
124700         GO TO 420-EXIT
124800     END-IF.
124900*    TOP SEVERITY BUCKET - THE CLINICAL WORD ITSELF
125000     MOVE ZERO TO WS-TALLY.
125100     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "severe".
125200     IF WS-TALLY > ZERO
125300         MOVE "severe" TO CASE-SEVERITY(CASE-IDX)
125400         GO TO 420-EXIT
125500     END-IF.
125600*    "REALLY BAD" IS TREATED AS A PLAIN-LANGUAGE SYNONYM FOR
125700*    "SEVERE" - CALLERS RARELY USE THE CLINICAL WORD THEMSELVES
125800     MOVE ZERO TO WS-TALLY.
125900     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "really bad".
126000     IF WS-TALLY > ZERO
126100         MOVE "severe" TO CASE-SEVERITY(CASE-IDX)
126200     END-IF.
126300 420-EXIT.
126400     EXIT.
126500
126600*    KEYWORD-SCANS THE NORMALIZED TEXT FOR A DURATION PHRASE,
126700*    BUCKETING FREEFORM TIME EXPRESSIONS INTO A SMALL FIXED SET
126800*    OF DURATION-SLOT VALUES - LIKE SEVERITY, ONCE FILLED THE
126900*    SLOT IS NEVER OVERWRITTEN
127000 440-EXTRACT-DURATION.
127100     IF CASE-DURATION(CASE-IDX) NOT = SPACES
127200         GO TO 440-EXIT
127300     END-IF.
127400     MOVE ZERO TO WS-TALLY.
127500     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "1 hour".
127600     IF WS-TALLY = ZERO
127700         INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "one hour"
127800     END-IF.
127900     IF WS-TALLY > ZERO
128000         MOVE "1 hour" TO CASE-DURATION(CASE-IDX)
128100         GO TO 440-EXIT
128200     END-IF.
128300
128400*    "TODAY" MAPS TO ITS OWN BUCKET RATHER THAN BEING FOLDED
128500*    INTO "1-2 DAYS" - A SYMPTOM THAT JUST STARTED TODAY IS
128600*    TRIAGED DIFFERENTLY DOWNSTREAM THAN ONE RUNNING A DAY OR TWO
128700     MOVE ZERO TO WS-TALLY.
128800     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "today".
128900     IF WS-TALLY > ZERO
129000         MOVE "today" TO CASE-DURATION(CASE-IDX)
129100         GO TO 440-EXIT
129200     END-IF.
129300
129400*    "YESTERDAY" IS TREATED AS THE BOTTOM OF THE 1-2 DAY BUCKET
129500     MOVE ZERO TO WS-TALLY.
129600     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "yesterday".
129700     IF WS-TALLY > ZERO
129800         MOVE "1-2 days" TO CASE-DURATION(CASE-IDX)
129900         GO TO 440-EXIT
130000     END-IF.
130100
130200*    BOTH THE DIGIT AND SPELLED-OUT FORM ARE CHECKED - CALLERS
130300*    TYPE EITHER ONE INTERCHANGEABLY
130400     MOVE ZERO TO WS-TALLY.
130500     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "2 days".
130600     IF WS-TALLY = ZERO
130700         INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "two days"
130800     END-IF.
130900     IF WS-TALLY > ZERO
131000         MOVE "1-2 days" TO CASE-DURATION(CASE-IDX)
131100         GO TO 440-EXIT
131200     END-IF.
131300
131400*    "3 DAYS"/"THREE DAYS" FALLS INTO THE WIDER 3-7 DAY BUCKET,
131500*    NOT ITS OWN BUCKET - THIS SHOP FOUND CALLERS RARELY GIVE AN
131600*    EXACT DAY COUNT PAST THREE, SO THE BUCKETS WIDEN FROM HERE
131700     MOVE ZERO TO WS-TALLY.
131800     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "3 days".
131900     IF WS-TALLY = ZERO
132000         INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "three days"
132100     END-IF.
132200     IF WS-TALLY > ZERO
132300         MOVE "3-7 days" TO CASE-DURATION(CASE-IDX)
132400         GO TO 440-EXIT
132500     END-IF.
132600
132700*    "WEEK" (SINGULAR) MAPS TO THE 1-2 WEEK BUCKET - NOTE THIS
132800*    ALSO CATCHES "A WEEK AND A HALF" AND SIMILAR PHRASING SINCE
132900*    THE INSPECT IS A SUBSTRING TALLY, NOT A WHOLE-TOKEN MATCH
133000     MOVE ZERO TO WS-TALLY.
133100     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "week".
133200     IF WS-TALLY > ZERO
133300         MOVE "1-2 weeks" TO CASE-DURATION(CASE-IDX)
133400         GO TO 440-EXIT
133500     END-IF.
133600
133700*    DEAD BRANCH, KEPT ON PURPOSE - "weeks" ALWAYS CONTAINS
133800*    "week" SO THE CHECK ABOVE ALWAYS FIRES FIRST - DO NOT
133900*    REORDER OR REMOVE, SEE THE COBOL SIDE OF THE DESIGN NOTES
134000     MOVE ZERO TO WS-TALLY.
134100     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "weeks".
134200     IF WS-TALLY > ZERO
134300         MOVE "2+ weeks" TO CASE-DURATION(CASE-IDX)
134400         GO TO 440-EXIT
134500     END-IF.
134600
134700*    "MONTH"/"MONTHS" ALSO FOLDS INTO THE TOP 2+ WEEK BUCKET -
134800*    THERE IS NO BUCKET BEYOND 2+ WEEKS, A CHRONIC SYMPTOM GETS
134900*    THE SAME DURATION SLOT WHETHER IT IS THREE WEEKS OLD OR
135000*    THREE MONTHS OLD
135100     MOVE ZERO TO WS-TALLY.
135200     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "month".
135300     IF WS-TALLY = ZERO
135400         INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "months"
135500     END-IF.
135600     IF WS-TALLY > ZERO
135700         MOVE "2+ weeks" TO CASE-DURATION(CASE-IDX)
135800     END-IF.
135900 440-EXIT.
136000     EXIT.
136100
136200*    DECIDES WHETHER THE CURRENT MESSAGE IS TOO VAGUE FOR THE BOT
136300*    TO ACT ON - AN EMPTY MESSAGE, A FILLER PHRASE, OR FEWER THAN
136400*    TWO WORDS AT LEAST 3 BYTES LONG ALL COUNT AS UNCLEAR.  CALLED
136500*    ONCE PER MESSAGE FROM THE TOP OF 600-REPLY-STATE-MACHINE,
136600*    BEFORE THE STATE MACHINE DECIDES WHICH OF ITS THREE PATHS
136700*    TO TAKE
136800 500-UNCLEAR-CHECK.
136900     MOVE "N" TO WS-UNCLEAR-SW.
137000     IF WS-NORM-LEN = ZERO
137100         MOVE "Y" TO WS-UNCLEAR-SW
137200         GO TO 500-EXIT
137300     END-IF.
137400*    THIS SHOP'S FILLER-PHRASE LIST - COMMON CONVERSATIONAL
137500*    NOISE THAT CARRIES NO TRIAGE INFORMATION ON ITS OWN
137600     IF WS-NORM-TEXT = "idk" OR "help" OR "please" OR "uh"
137700        OR "umm" OR "yo" OR "hey"
137800         MOVE "Y" TO WS-UNCLEAR-SW
137900         GO TO 500-EXIT
138000     END-IF.
138100     PERFORM 505-COUNT-REAL-WORDS THRU 505-EXIT.
138200     IF WS-REAL-WORD-COUNT < 2
138300         MOVE "Y" TO WS-UNCLEAR-SW
138400     END-IF.
138500 500-EXIT.
138600     EXIT.
138700
138800*    COUNTS HOW MANY TOKENS ARE AT LEAST 3 BYTES LONG - THE SAME
138900*    FLOOR 352-FUZZY-ONE-TOKEN USES TO SKIP TOO-SHORT TOKENS
139000 505-COUNT-REAL-WORDS.
139100     MOVE ZERO TO WS-REAL-WORD-COUNT.
139200     PERFORM 507-CHECK-ONE-TOKEN THRU 507-EXIT
139300         VARYING WS-TOK-SUB FROM 1 BY 1
139400         UNTIL WS-TOK-SUB > WS-TOKEN-COUNT.
139500 505-EXIT.
139600     EXIT.
139700
139800*    BUMPS THE REAL-WORD COUNT IF THE CURRENT TOKEN CLEARS THE
139900*    3-BYTE FLOOR
140000 507-CHECK-ONE-TOKEN.
140100     IF WS-TOKEN-LEN(WS-TOK-SUB) NOT < 3
140200         ADD 1 TO WS-REAL-WORD-COUNT
140300     END-IF.
140400 507-EXIT.
140500     EXIT.
140600
140700*    DECIDES WHETHER THE CALLER'S MESSAGE SIGNALS THEY ARE DONE
140800*    PROVIDING INFORMATION - EITHER THE LITERAL WORD "DONE" OR
140900*    ONE OF A SMALL SET OF "THAT'S ALL" PHRASES.  ONLY CALLED
141000*    FROM 660-SUBSEQUENT-CLEAR-LOGIC ONCE BOTH SLOTS ARE ALREADY
141100*    FILLED - A CASE STILL MISSING DURATION OR SEVERITY NEVER
141200*    REACHES THIS CHECK, IT KEEPS BEING ASKED FOR THE MISSING SLOT
141300*    INSTEAD
141400 550-SEEMS-DONE-CHECK.
141500     MOVE "N" TO WS-SEEMS-DONE-SW.
141600     IF WS-NORM-TEXT = "done"
141700         MOVE "Y" TO WS-SEEMS-DONE-SW
141800         GO TO 550-EXIT
141900     END-IF.
142000*    NORMTXT HAS ALREADY STRIPPED THE APOSTROPHE, SO "THAT'S IT"
142100*    NORMALIZES TO "that s it", NOT "thats it" - BOTH SPELLINGS
142200*    ARE CHECKED SINCE OLDER CASE-WORK-FILE DATA MAY PREDATE THAT
142300*    NORMALIZATION RULE
142400     MOVE ZERO TO WS-TALLY.
142500     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "that s it".
142600     IF WS-TALLY > ZERO
142700         MOVE "Y" TO WS-SEEMS-DONE-SW
142800         GO TO 550-EXIT
142900     END-IF.
143000*    PRE-NORMALIZATION-RULE-CHANGE SPELLING, KEPT FOR OLD DATA
143100     MOVE ZERO TO WS-TALLY.
143200     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "thats it".
143300     IF WS-TALLY > ZERO
143400         MOVE "Y" TO WS-SEEMS-DONE-SW
143500         GO TO 550-EXIT
143600     END-IF.
143700*    "NOTHING ELSE" - CALLER IS SAYING THERE ARE NO MORE SYMPTOMS
143800*    TO REPORT, NOT NECESSARILY THAT THE CONVERSATION IS OVER,
143900*    BUT THIS SHOP TREATS THE TWO THE SAME FOR TRIAGE PURPOSES
144000     MOVE ZERO TO WS-TALLY.
144100     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "nothing else".
144200     IF WS-TALLY > ZERO
144300         MOVE "Y" TO WS-SEEMS-DONE-SW
144400         GO TO 550-EXIT
144500     END-IF.
144600*    "NO MORE" - LAST OF THE FOUR "I AM DONE" PHRASES CHECKED
144700     MOVE ZERO TO WS-TALLY.
144800     INSPECT WS-NORM-TEXT TALLYING WS-TALLY FOR ALL "no more".
144900     IF WS-TALLY > ZERO
145000         MOVE "Y" TO WS-SEEMS-DONE-SW
145100     END-IF.
145200 550-EXIT.
145300     EXIT.
145400
145500*    TOP OF THE CONVERSATION STATE MACHINE - ROUTES TO ONE OF
145600*    THREE PATHS DEPENDING ON WHETHER THIS IS THE CASE'S FIRST
145700*    MESSAGE AND WHETHER THE MESSAGE IS CLEAR OR UNCLEAR
145800 600-REPLY-STATE-MACHINE.
145900     PERFORM 500-UNCLEAR-CHECK THRU 500-EXIT.
146000     IF CASE-NOTES-COUNT(CASE-IDX) = 1
146100         PERFORM 620-FIRST-MESSAGE-LOGIC THRU 620-EXIT
146200     ELSE
146300         IF WS-IS-UNCLEAR
146400             PERFORM 640-SUBSEQUENT-UNCLEAR-LOGIC THRU 640-EXIT
146500         ELSE
146600             PERFORM 660-SUBSEQUENT-CLEAR-LOGIC THRU 660-EXIT
146700         END-IF
146800     END-IF.
146900 600-EXIT.
147000     EXIT.
147100
147200*    HANDLES THE VERY FIRST MESSAGE OF A NEW CASE - AN UNCLEAR
147300*    OPENER MOVES THE CASE INTO CLARIFYING MODE, A CLEAR OPENER
147400*    GOES STRAIGHT TO SLOT-GATHERING.  ONLY REACHED WHEN
147500*    CASE-NOTES-COUNT IS EXACTLY 1, SO THIS PARAGRAPH RUNS AT
147600*    MOST ONCE PER CASE, THE FIRST TIME 600-REPLY-STATE-MACHINE
147700*    IS PERFORMED FOR THAT SESSION
147800 620-FIRST-MESSAGE-LOGIC.
147900     IF WS-IS-UNCLEAR
148000         MOVE "CLARIFYING" TO CASE-MODE(CASE-IDX)
148100         PERFORM 625-PICK-ACK-PHRASE THRU 625-EXIT
148200         MOVE "clarify_1" TO CASE-LAST-BOT-KEY(CASE-IDX)
148300     ELSE
148400         MOVE "GATHER-SLOTS" TO CASE-MODE(CASE-IDX)
148500         PERFORM 400-FILL-SLOTS THRU 400-EXIT
148600         PERFORM 680-ASK-NEXT-MISSING-SLOT THRU 680-EXIT
148700     END-IF.
148800 620-EXIT.
148900     EXIT.
149000
149100*    PICKS ONE OF THREE ACKNOWLEDGEMENT PHRASES FOR AN UNCLEAR
149200*    OPENING MESSAGE, SO THE BOT DOES NOT SOUND LIKE IT IS
149300*    REPEATING ITSELF ACROSS DIFFERENT CASES.  THE ACTUAL PHRASE
149400*    TEXT LIVES IN A DOWNSTREAM PROMPT-TEXT LOOKUP THAT IS OUT
149500*    OF SCOPE FOR THIS JOB STREAM - THIS PARAGRAPH ONLY COMPUTES
149600*    WHICH OF THE THREE (0, 1 OR 2) TO USE
149700 625-PICK-ACK-PHRASE.
149800*    hash(caseId) mod 3 SUBSTITUTE - NORMALIZE THE CASE-ID, SUM
149900*    EACH CHARACTER'S POSITION IN THE CHAR-VALUE TABLE, DIVIDE
150000*    BY 3, KEEP THE REMAINDER AS THE ACK-PHRASE INDEX
150100     MOVE SPACES TO WS-CASEID-PAD-IN.
150200     MOVE CASE-ID(CASE-IDX) TO WS-CASEID-PAD-IN(1:36).
150300     CALL "NORMTXT" USING WS-CASEID-PAD-IN, WS-CASEID-PAD-OUT.
150400     MOVE ZERO TO WS-BYTE-SUM.
150500     PERFORM 627-SUM-ONE-CHAR THRU 627-EXIT
150600         VARYING CHAR-IDX2 FROM 1 BY 1 UNTIL CHAR-IDX2 > 36.
150700     DIVIDE WS-BYTE-SUM BY 3 GIVING WS-DIVIDE-QUOT
150800         REMAINDER WS-ACK-INDEX.
150900 625-EXIT.
151000     EXIT.
151100
151200*    ADDS ONE CHARACTER'S TABLE POSITION TO THE RUNNING BYTE SUM
151300*    USED BY THE HASH SUBSTITUTE ABOVE.  A CHARACTER NOT FOUND
151400*    IN WS-CHAR-VALUE-CELL (SHOULD NOT HAPPEN, NORMTXT HAS
151500*    ALREADY FOLDED THE CASE ID DOWN TO THE SAME 37-CHARACTER
151600*    SET) CONTRIBUTES NOTHING TO THE SUM RATHER THAN ABENDING
151700 627-SUM-ONE-CHAR.
151800     SET CV-IDX TO 1.
151900     SEARCH WS-CHAR-VALUE-CELL
152000         AT END
152100             CONTINUE
152200         WHEN WS-CHAR-VALUE-CELL(CV-IDX) =
152300                 WS-CASEID-PAD-OUT(CHAR-IDX2:1)
152400             ADD CV-IDX TO WS-BYTE-SUM
152500     END-SEARCH.
152600 627-EXIT.
152700     EXIT.
152800
152900*    HANDLES A SECOND (OR LATER) UNCLEAR MESSAGE - RQ4602 ADDED
153000*    THE CASE-LAST-BOT-KEY CHECK SO A CALLER WHO STAYS UNCLEAR
153100*    ACROSS MULTIPLE TURNS SEES A DIFFERENT FOLLOW-UP PROMPT
153200*    INSTEAD OF THE SAME ONE REPEATED.  ONLY TWO FOLLOW-UP KEYS
153300*    EXIST HERE - A THIRD STRAIGHT UNCLEAR MESSAGE JUST STAYS ON
153400*    "clarify_format" RATHER THAN CYCLING TO A FOURTH PROMPT
153500 640-SUBSEQUENT-UNCLEAR-LOGIC.
153600     MOVE "CLARIFYING" TO CASE-MODE(CASE-IDX).
153700     IF CASE-LAST-BOT-KEY(CASE-IDX) = "clarify_2"
153800         MOVE "clarify_format" TO CASE-LAST-BOT-KEY(CASE-IDX)
153900     ELSE
154000         MOVE "clarify_2" TO CASE-LAST-BOT-KEY(CASE-IDX)
154100     END-IF.
154200 640-EXIT.
154300     EXIT.
154400
154500*    HANDLES A CLEAR (NOT UNCLEAR) MESSAGE ON A CASE THAT IS
154600*    ALREADY PAST ITS FIRST TURN - EXTRACTS SLOTS, THEN DECIDES
154700*    WHETHER MORE INFORMATION IS STILL NEEDED OR THE CASE IS
154800*    READY FOR SUMMARY.  A CASE COMING OUT OF CLARIFYING MODE
154900*    WITH A CLEAR MESSAGE IS BUMPED STRAIGHT TO GATHER-SLOTS -
155000*    IT NEVER GOES BACK TO OPENING
155100 660-SUBSEQUENT-CLEAR-LOGIC.
155200*    A CLEAR MESSAGE DROPS THE CASE OUT OF CLARIFYING MODE - THE
155300*    CALLER MANAGED TO GET A USABLE ANSWER OUT, SO THE BOT MOVES
155400*    ON TO FILLING WHATEVER SLOTS ARE STILL OPEN
155500     IF CASE-MODE-CLARIFYING(CASE-IDX)
155600         MOVE "GATHER-SLOTS" TO CASE-MODE(CASE-IDX)
155700     END-IF.
155800     PERFORM 400-FILL-SLOTS THRU 400-EXIT.
155900*    DURATION AND SEVERITY ARE THE ONLY TWO SLOTS THIS PROGRAM
156000*    FILLS - IF EITHER IS STILL BLANK AFTER 400-FILL-SLOTS, THE
156100*    BOT HAS TO ASK FOR IT BEFORE IT CAN CONSIDER THE CASE DONE
156200     IF CASE-DURATION(CASE-IDX) = SPACES
156300        OR CASE-SEVERITY(CASE-IDX) = SPACES
156400         MOVE "GATHER-SLOTS" TO CASE-MODE(CASE-IDX)
156500         PERFORM 680-ASK-NEXT-MISSING-SLOT THRU 680-EXIT
156600     ELSE
156700*        BOTH SLOTS ARE FILLED - THE CASE MOVES TO COLLECT-MORE
156800*        AND 550-SEEMS-DONE-CHECK DECIDES WHETHER THE CALLER HAS
156900*        SAID ENOUGH TO WRAP UP OR SHOULD BE PROMPTED FOR MORE
157000         MOVE "COLLECT-MORE" TO CASE-MODE(CASE-IDX)
157100         PERFORM 550-SEEMS-DONE-CHECK THRU 550-EXIT
157200         IF WS-SEEMS-DONE
157300             MOVE "READY" TO CASE-MODE(CASE-IDX)
157400             MOVE "summary" TO CASE-LAST-BOT-KEY(CASE-IDX)
157500         ELSE
157600             MOVE "collect_more" TO CASE-LAST-BOT-KEY(CASE-IDX)
157700         END-IF
157800     END-IF.
157900 660-EXIT.
158000     EXIT.
158100
158200*    PICKS WHICH SLOT TO ASK FOR NEXT - DURATION BEFORE SEVERITY,
158300*    SO THE BOT ALWAYS ASKS ITS QUESTIONS IN THE SAME ORDER.  IF
158400*    BOTH SLOTS SOMEHOW COME IN ALREADY FILLED (A CALLER WHO
158500*    VOLUNTEERED BOTH IN ONE MESSAGE) THIS PARAGRAPH FALLS
158600*    THROUGH TO THE SAME "collect_more" KEY 660 USES ONCE SLOTS
158700*    ARE COMPLETE
158800 680-ASK-NEXT-MISSING-SLOT.
158900     IF CASE-DURATION(CASE-IDX) = SPACES
159000         MOVE "ask_duration" TO CASE-LAST-BOT-KEY(CASE-IDX)
159100     ELSE
159200         IF CASE-SEVERITY(CASE-IDX) = SPACES
159300             MOVE "ask_severity" TO CASE-LAST-BOT-KEY(CASE-IDX)
159400         ELSE
159500             MOVE "collect_more" TO CASE-LAST-BOT-KEY(CASE-IDX)
159600         END-IF
159700     END-IF.
159800 680-EXIT.
159900     EXIT.
160000
160100*    CLOSES ALL FOUR FILES - CALLED FROM BOTH THE NORMAL END-OF-
160200*    JOB PATH (900-CLEANUP) AND EVERY ABEND PATH SO NONE OF THEM
160300*    LEAVES A FILE OPEN.  NUMBERED IN THE 700 RANGE PER THIS
160400*    SHOP'S CONVENTION FOR SHUTDOWN/CLEANUP PARAGRAPHS, EVEN
160500*    THOUGH IT IS THE ONLY PARAGRAPH IN THAT RANGE IN THIS
160600*    PROGRAM
160700 700-CLOSE-FILES.
160800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
160900     CLOSE SYMS-MSTR-FILE, MSG-FILE, CASE-WORK-FILE, SYSOUT.
161000 700-EXIT.
161100     EXIT.
161200
161300*    END-OF-JOB - WRITES ONE CASE-WORK-FILE DETAIL RECORD PER
161400*    CASE THAT HAS AT LEAST ONE NOTE, THEN THE BALANCED TRAILER
161500*    RECORD, THEN CLOSES DOWN.  RUNS EXACTLY ONCE, AFTER THE
161600*    MESSAGE FILE HAS BEEN COMPLETELY CONSUMED - NO CASE-WORK
161700*    RECORDS ARE WRITTEN DURING THE MESSAGE LOOP ITSELF, ONLY
161800*    HERE AT THE VERY END OF THE RUN
161900 900-CLEANUP.
162000     MOVE "900-CLEANUP" TO PARA-NAME.
162100     MOVE ZERO TO IN-RECORD-COUNT.
162200     PERFORM 920-WRITE-ONE-CASE THRU 920-EXIT
162300         VARYING CASE-IDX FROM 1 BY 1
162400         UNTIL CASE-IDX > WS-CASE-COUNT.
162500
162600*    REF-MOD, NOT WRITE...FROM - A WHOLE-RECORD MOVE WOULD CLOBBER
162700*    THE TYPE BYTE WE JUST SET WITH WS-TRAILER-REC'S OWN BYTE 1
162800     MOVE "T" TO CW-RECORD-TYPE.
162900     MOVE WS-TRAILER-REC(2:10699) TO CASE-WORK-REC(2:10699).
163000     WRITE CASE-WORK-REC.
163100
163200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
163300     DISPLAY "** CASE-WORK RECORDS WRITTEN **".
163400     DISPLAY IN-RECORD-COUNT.
163500     DISPLAY "******** NORMAL END OF JOB CANDMTCH ********".
163600 900-EXIT.
163700     EXIT.
163800
163900*    WRITES ONE CASE'S DETAIL RECORD TO THE CASE-WORK-FILE - A
164000*    CASE OPENED BUT NEVER GIVEN A SINGLE ACCEPTED MESSAGE (ZERO
164100*    NOTES) IS SKIPPED ENTIRELY, SINCE CASESAVE HAS NOTHING
164200*    MEANINGFUL TO PERSIST FOR IT.  THIS CAN HAPPEN WHEN EVERY
164300*    MESSAGE ON A SESSION TURNED OUT TO BE ALL-BLANK, SEE THE
164400*    RQ4550 SKIP CONDITION IN 100-MAINLINE
164500 920-WRITE-ONE-CASE.
164600     IF CASE-NOTES-COUNT(CASE-IDX) = ZERO
164700         GO TO 920-EXIT
164800     END-IF.
164900     MOVE WS-CASE-ROW(CASE-IDX) TO WS-CASE-WORK-DETAIL.
165000     MOVE "D" TO CW-RECORD-TYPE.
165100     MOVE WS-CASE-WORK-DETAIL TO CASE-WORK-REC(2:10699).
165200     WRITE CASE-WORK-REC.
165300     ADD 1 TO IN-RECORD-COUNT.
165400 920-EXIT.
165500     EXIT.
165600
165700*    STANDARD DIVIDE-BY-ZERO ABEND CONVENTION THIS SHOP USES
165800*    ACROSS THE WHOLE SUITE - ABEND-REASON IS ALREADY MOVED BY
165900*    WHICHEVER PARAGRAPH ROUTED HERE (078-ADD-NEW-ALIAS-ENTRY OR
166000*    155-ADD-NEW-CASE).  DIVIDING ZERO-VAL INTO ONE-VAL FORCES A
166100*    HARD SYSTEM ABEND SO THE OPERATOR SEES A REAL DUMP RATHER
166200*    THAN A CLEAN-LOOKING GOBACK, MATCHING WHAT THIS SHOP HAS
166300*    DONE SINCE THE OLDEST PATSRCH/TRMTUPDT JOB STEPS
166400 1000-ABEND-RTN.
166500     WRITE SYSOUT-REC FROM ABEND-REC.
166600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
166700     DISPLAY "*** ABNORMAL END OF JOB-CANDMTCH ***" UPON CONSOLE.
166800     DIVIDE ZERO-VAL INTO ONE-VAL.
